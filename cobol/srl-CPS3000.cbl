000100*****************************************************************
000200* PROGRAM NAME:    CPS3000.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 21/09/1988 GUILLERMO FORRICH  VERSION INICIAL - PASADA HACIA  *
000800*                          ADELANTE Y HACIA ATRAS DEL GRAFO.    *
000900* 14/05/1991 GUILLERMO FORRICH  CPS-129 agrega reintento por     *
001000*                          predecesor/sucesor no resuelto aun.  *
001100* 30/11/1994 MARIO IBARRA  CPS-152 corrige tope de reintentos.  *
001200* 16/02/1999 EDUARDO CAMPOS CPS-166 Y2K - revalida anchos PIC.  *
001300* 12/09/2001 ECAMPOS       CPS-178 agrega chequeo final de      *
001400*                          flags YY tras ambas pasadas          *
001500*                          (2800-CHEQUEA-AMBOS-RESUELTOS).      *
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  CPS3000.
002300 AUTHOR. GUILLERMO FORRICH.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 21/09/1988.
002600 DATE-COMPILED. 21/09/1988.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900*                                                               *
003000*             E N V I R O N M E N T   D I V I S I O N           *
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800
003900*****************************************************************
004000*                                                               *
004100*                      D A T A   D I V I S I O N                *
004200*                                                               *
004300*****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700*****************************************************************
004800*                    DEFINICION DE CONSTANTES                   *
004900*****************************************************************
005000 01  CT-CONSTANTES.
005100     05 CT-RUTINA                     PIC X(08) VALUE 'CPS3000'.
005200     05 CT-START                      PIC X(10) VALUE 'START'.
005300     05 CT-END                        PIC X(10) VALUE 'END'.
005400     05 CT-TOPE-VUELTAS               PIC 9(06) COMP
005500                                       VALUE 100000.
005600     05 FILLER                        PIC X(06) VALUE SPACES.
005700
005800*****************************************************************
005900*                     DEFINICION DE MENSAJES                    *
006000*****************************************************************
006100 01  ME-MENSAJES.
006200     05 ME-SIN-START     PIC X(60) VALUE
006300        'GRAPH HAS NO START NODE - CANNOT RUN FORWARD PASS'.
006400     05 ME-SIN-END       PIC X(60) VALUE
006500        'GRAPH HAS NO END NODE - CANNOT RUN BACKWARD PASS'.
006600     05 ME-CICLO-FWD     PIC X(60) VALUE
006700        'FORWARD PASS DID NOT RESOLVE EVERY TASK - CHECK CYCLE'.
006800     05 ME-CICLO-BCK     PIC X(60) VALUE
006900        'BACKWARD PASS DID NOT RESOLVE EVERY TASK - CHECK CYCLE'.
007000     05 FILLER           PIC X(04) VALUE SPACES.
007100
007200*****************************************************************
007300*                    DEFINICION DE CONTADORES                   *
007400*****************************************************************
007500 01  CN-CONTADORES.
007600     05 CN-SCAN-IDX                   PIC 9(04) COMP.
007700     05 CN-SUCC-IDX                   PIC 9(04) COMP.
007800     05 CN-PRED-IDX                   PIC 9(04) COMP.
007900     05 CN-TAB-IDX                    PIC 9(04) COMP.
008000     05 CN-CUR-NODE                   PIC 9(04) COMP.
008100     05 CN-VUELTAS                    PIC 9(06) COMP.
008200     05 CN-START-NODE                 PIC 9(04) COMP.
008300     05 CN-END-NODE                   PIC 9(04) COMP.
008400     05 FILLER                        PIC X(04) VALUE SPACES.
008500
008600*****************************************************************
008700*                     DEFINICION DE VARIABLES                   *
008800*****************************************************************
008900 01  WS-VARIABLES.
009000     05 WS-CANDIDATO                  PIC S9(05) VALUE ZEROS.
009100     05 WS-MEJOR-VALOR                PIC S9(05) VALUE ZEROS.
009200     05 WS-LISTO-IND                  PIC X(01) VALUE 'N'.
009300        88 WS-88-LISTO-SI                       VALUE 'Y'.
009400        88 WS-88-LISTO-NO                       VALUE 'N'.
009500     05 WS-TODO-RESUELTO-IND          PIC X(01) VALUE 'N'.
009600        88 WS-88-TODO-RESUELTO-SI              VALUE 'Y'.
009700        88 WS-88-TODO-RESUELTO-NO              VALUE 'N'.
009800     05 FILLER                        PIC X(04) VALUE SPACES.
009900
010000*****************************************************************
010100*                     DEFINICION DE LINKAGE                     *
010200*****************************************************************
010300 LINKAGE SECTION.
010400 01  WS-CPSTWRK-01.
010500     COPY CPSTWRK0.
010600 01  WS-CPSRSLT-01.
010700     COPY CPSRSLT0.
010800
010900*****************************************************************
011000*                                                               *
011100*              P R O C E D U R E   D I V I S I O N              *
011200*                                                               *
011300*****************************************************************
011400 PROCEDURE DIVISION USING WS-CPSTWRK-01 WS-CPSRSLT-01.
011500
011600*****************************************************************
011700*                        0000-MAINLINE                          *
011800*****************************************************************
011900 0000-MAINLINE.
012000
012100     PERFORM 1000-INICIO
012200        THRU 1000-INICIO-EXIT
012300
012400     IF RSL-88-ABORT
012500        GOBACK
012600     END-IF
012700
012800     PERFORM 2000-PASADA-ADELANTE
012900        THRU 2000-PASADA-ADELANTE-EXIT
013000
013100     IF RSL-88-ABORT
013200        GOBACK
013300     END-IF
013400
013500     PERFORM 2500-PASADA-ATRAS
013600        THRU 2500-PASADA-ATRAS-EXIT
013700
013800     IF NOT RSL-88-ABORT
013900        PERFORM 2800-CHEQUEA-AMBOS-RESUELTOS
014000           THRU 2800-CHEQUEA-AMBOS-RESUELTOS-EXIT
014100     END-IF
014200     PERFORM 3000-FIN.
014300
014400*****************************************************************
014500*                        1000-INICIO                            *
014600*   UBICA LOS NODOS START Y END DENTRO DE LA TABLA EN OBRA.     *
014700*****************************************************************
014800 1000-INICIO.
014900
015000     MOVE ZEROS                        TO CN-START-NODE
015100     MOVE ZEROS                        TO CN-END-NODE
015200
015300     PERFORM 1100-UBICA-PSEUDO-NODOS
015400        THRU 1100-UBICA-PSEUDO-NODOS-EXIT
015500        VARYING CN-SCAN-IDX FROM 1 BY 1
015600        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT
015700
015800     IF CN-START-NODE EQUAL ZEROS
015900        SET RSL-88-ABORT                TO TRUE
016000        MOVE CT-RUTINA                  TO RSL-PROGRAMA
016100        MOVE ME-SIN-START                TO RSL-MENSAJE-ERROR
016200        GO TO 1000-INICIO-EXIT
016300     END-IF
016400
016500     IF CN-END-NODE EQUAL ZEROS
016600        SET RSL-88-ABORT                TO TRUE
016700        MOVE CT-RUTINA                  TO RSL-PROGRAMA
016800        MOVE ME-SIN-END                  TO RSL-MENSAJE-ERROR
016900     END-IF.
017000
017100 1000-INICIO-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500*                 1100-UBICA-PSEUDO-NODOS                       *
017600*****************************************************************
017700 1100-UBICA-PSEUDO-NODOS.
017800
017900     IF TWK-TASK-CODE (CN-SCAN-IDX) EQUAL CT-START
018000        MOVE CN-SCAN-IDX                TO CN-START-NODE
018100     END-IF
018200
018300     IF TWK-TASK-CODE (CN-SCAN-IDX) EQUAL CT-END
018400        MOVE CN-SCAN-IDX                TO CN-END-NODE
018500     END-IF.
018600
018700 1100-UBICA-PSEUDO-NODOS-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100*                 2000-PASADA-ADELANTE                          *
019200*   RECORRIDO POR WORKLIST: EMPIEZA EN START (EARLIEST 0/0) Y   *
019300*   AVANZA SOBRE LOS SUCESORES; SI UN SUCESOR TODAVIA TIENE UN  *
019400*   PREDECESOR SIN RESOLVER, SE RETROCEDE Y SE INTENTA CON EL   *
019500*   SIGUIENTE NODO EN LA TABLA (GO TO, COMO EN LOS PROGRAMAS    *
019600*   srl- DE ESTE TALLER PARA NAVEGACION NO LINEAL).             *
019700*****************************************************************
019800 2000-PASADA-ADELANTE.
019900
020000     MOVE ZEROS                        TO TWK-EARLIEST-START
020100                                           (CN-START-NODE)
020200     MOVE ZEROS                        TO TWK-EARLIEST-FINISH
020300                                           (CN-START-NODE)
020400     MOVE 'Y'                          TO TWK-RESOLVED-FORWARD
020500                                           (CN-START-NODE)
020600     MOVE ZEROS                        TO CN-VUELTAS.
020700
020800 2010-VUELTA-ADELANTE.
020900
021000     ADD 1                             TO CN-VUELTAS
021100     IF CN-VUELTAS GREATER THAN CT-TOPE-VUELTAS
021200        GO TO 2000-PASADA-ADELANTE-EXIT
021300     END-IF
021400
021500     SET WS-88-TODO-RESUELTO-SI        TO TRUE
021600
021700     PERFORM 2100-INTENTA-NODO
021800        THRU 2100-INTENTA-NODO-EXIT
021900        VARYING CN-TAB-IDX FROM 1 BY 1
022000        UNTIL CN-TAB-IDX GREATER THAN TWK-NODE-COUNT
022100
022200     IF WS-88-TODO-RESUELTO-NO
022300        GO TO 2010-VUELTA-ADELANTE
022400     END-IF
022500
022600     PERFORM 2200-VERIFICA-RESUELTO
022700        THRU 2200-VERIFICA-RESUELTO-EXIT
022800        VARYING CN-TAB-IDX FROM 1 BY 1
022900        UNTIL CN-TAB-IDX GREATER THAN TWK-NODE-COUNT
023000
023100     IF WS-88-TODO-RESUELTO-NO
023200        SET RSL-88-ABORT                TO TRUE
023300        MOVE CT-RUTINA                  TO RSL-PROGRAMA
023400        MOVE ME-CICLO-FWD                TO RSL-MENSAJE-ERROR
023500     END-IF.
023600
023700 2000-PASADA-ADELANTE-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*                    2100-INTENTA-NODO                          *
024200*   SI CN-TAB-IDX YA ESTA RESUELTO O TODAVIA TIENE ALGUN         *
024300*   PREDECESOR SIN RESOLVER, SE LO SALTEA (GO TO EXIT) Y LA      *
024400*   VUELTA SIGUIENTE (2010) LO VUELVE A INTENTAR.                *
024500*****************************************************************
024600 2100-INTENTA-NODO.
024700
024800     IF TWK-88-FWD-YES (CN-TAB-IDX)
024900        GO TO 2100-INTENTA-NODO-EXIT
025000     END-IF
025100
025200     SET WS-88-LISTO-SI                TO TRUE
025300
025400     PERFORM 2110-CHEQUEA-PRED-RESUELTO
025500        THRU 2110-CHEQUEA-PRED-RESUELTO-EXIT
025600        VARYING CN-PRED-IDX FROM 1 BY 1
025700        UNTIL CN-PRED-IDX GREATER THAN
025800              TWK-PRED-COUNT (CN-TAB-IDX)
025900
026000     IF WS-88-LISTO-NO
026100        SET WS-88-TODO-RESUELTO-NO      TO TRUE
026200        GO TO 2100-INTENTA-NODO-EXIT
026300     END-IF
026400
026500     MOVE ZEROS                        TO WS-MEJOR-VALOR
026600
026700     PERFORM 2120-MAXIMO-PRED-FINISH
026800        THRU 2120-MAXIMO-PRED-FINISH-EXIT
026900        VARYING CN-PRED-IDX FROM 1 BY 1
027000        UNTIL CN-PRED-IDX GREATER THAN
027100              TWK-PRED-COUNT (CN-TAB-IDX)
027200
027300     MOVE WS-MEJOR-VALOR                TO TWK-EARLIEST-START
027400                                            (CN-TAB-IDX)
027500     ADD  TWK-DURATION (CN-TAB-IDX)      TO WS-MEJOR-VALOR
027600     MOVE WS-MEJOR-VALOR                TO TWK-EARLIEST-FINISH
027700                                            (CN-TAB-IDX)
027800     MOVE 'Y'                           TO TWK-RESOLVED-FORWARD
027900                                            (CN-TAB-IDX)
028000     SET WS-88-TODO-RESUELTO-NO         TO TRUE.
028100
028200 2100-INTENTA-NODO-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*              2110-CHEQUEA-PRED-RESUELTO                       *
028700*****************************************************************
028800 2110-CHEQUEA-PRED-RESUELTO.
028900
029000     PERFORM 2115-UBICA-PRED
029100        THRU 2115-UBICA-PRED-EXIT
029200        VARYING CN-SUCC-IDX FROM 1 BY 1
029300        UNTIL CN-SUCC-IDX GREATER THAN TWK-NODE-COUNT.
029400
029500 2110-CHEQUEA-PRED-RESUELTO-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900*                   2115-UBICA-PRED                             *
030000*****************************************************************
030100 2115-UBICA-PRED.
030200
030300     IF TWK-TASK-CODE (CN-SUCC-IDX) EQUAL
030400              TWK-PRED-CODE (CN-TAB-IDX, CN-PRED-IDX)
030500        IF TWK-88-FWD-NO (CN-SUCC-IDX)
030600           SET WS-88-LISTO-NO           TO TRUE
030700        END-IF
030800     END-IF.
030900
031000 2115-UBICA-PRED-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400*              2120-MAXIMO-PRED-FINISH                          *
031500*****************************************************************
031600 2120-MAXIMO-PRED-FINISH.
031700
031800     PERFORM 2125-COMPARA-FINISH
031900        THRU 2125-COMPARA-FINISH-EXIT
032000        VARYING CN-SUCC-IDX FROM 1 BY 1
032100        UNTIL CN-SUCC-IDX GREATER THAN TWK-NODE-COUNT.
032200
032300 2120-MAXIMO-PRED-FINISH-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*                 2125-COMPARA-FINISH                           *
032800*****************************************************************
032900 2125-COMPARA-FINISH.
033000
033100     IF TWK-TASK-CODE (CN-SUCC-IDX) EQUAL
033200              TWK-PRED-CODE (CN-TAB-IDX, CN-PRED-IDX)
033300        IF TWK-EARLIEST-FINISH (CN-SUCC-IDX)
033400                 GREATER THAN WS-MEJOR-VALOR
033500           MOVE TWK-EARLIEST-FINISH (CN-SUCC-IDX)
033600                TO WS-MEJOR-VALOR
033700        END-IF
033800     END-IF.
033900
034000 2125-COMPARA-FINISH-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400*               2200-VERIFICA-RESUELTO                         *
034500*****************************************************************
034600 2200-VERIFICA-RESUELTO.
034700
034800     IF TWK-88-FWD-NO (CN-TAB-IDX)
034900        SET WS-88-TODO-RESUELTO-NO      TO TRUE
035000     END-IF.
035100
035200 2200-VERIFICA-RESUELTO-EXIT.
035300     EXIT.
035400
035500*****************************************************************
035600*                 2500-PASADA-ATRAS                             *
035700*   MISMA LOGICA DE WORKLIST QUE 2000, PERO PARTIENDO DE END Y   *
035800*   RECORRIENDO SUCESORES YA RESUELTOS EN VEZ DE PREDECESORES.  *
035900*****************************************************************
036000 2500-PASADA-ATRAS.
036100
036200     MOVE TWK-EARLIEST-FINISH (CN-END-NODE)
036300          TO TWK-LATEST-FINISH (CN-END-NODE)
036400     MOVE TWK-EARLIEST-START (CN-END-NODE)
036500          TO TWK-LATEST-START (CN-END-NODE)
036600     MOVE ZEROS                        TO TWK-SLACK (CN-END-NODE)
036700     MOVE 'Y'                          TO TWK-RESOLVED-BACKWARD
036800                                           (CN-END-NODE)
036900     MOVE ZEROS                        TO CN-VUELTAS.
037000
037100 2510-VUELTA-ATRAS.
037200
037300     ADD 1                             TO CN-VUELTAS
037400     IF CN-VUELTAS GREATER THAN CT-TOPE-VUELTAS
037500        GO TO 2500-PASADA-ATRAS-EXIT
037600     END-IF
037700
037800     SET WS-88-TODO-RESUELTO-SI        TO TRUE
037900
038000     PERFORM 2600-INTENTA-NODO-ATRAS
038100        THRU 2600-INTENTA-NODO-ATRAS-EXIT
038200        VARYING CN-TAB-IDX FROM 1 BY 1
038300        UNTIL CN-TAB-IDX GREATER THAN TWK-NODE-COUNT
038400
038500     IF WS-88-TODO-RESUELTO-NO
038600        GO TO 2510-VUELTA-ATRAS
038700     END-IF
038800
038900     PERFORM 2700-VERIFICA-RESUELTO-B
039000        THRU 2700-VERIFICA-RESUELTO-B-EXIT
039100        VARYING CN-TAB-IDX FROM 1 BY 1
039200        UNTIL CN-TAB-IDX GREATER THAN TWK-NODE-COUNT
039300
039400     IF WS-88-TODO-RESUELTO-NO
039500        SET RSL-88-ABORT                TO TRUE
039600        MOVE CT-RUTINA                  TO RSL-PROGRAMA
039700        MOVE ME-CICLO-BCK                TO RSL-MENSAJE-ERROR
039800     END-IF.
039900
040000 2500-PASADA-ATRAS-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400*                2600-INTENTA-NODO-ATRAS                        *
040500*****************************************************************
040600 2600-INTENTA-NODO-ATRAS.
040700
040800     IF TWK-88-BCK-YES (CN-TAB-IDX)
040900        GO TO 2600-INTENTA-NODO-ATRAS-EXIT
041000     END-IF
041100
041200     SET WS-88-LISTO-SI                TO TRUE
041300
041400     PERFORM 2610-CHEQUEA-SUCC-RESUELTO
041500        THRU 2610-CHEQUEA-SUCC-RESUELTO-EXIT
041600        VARYING CN-SUCC-IDX FROM 1 BY 1
041700        UNTIL CN-SUCC-IDX GREATER THAN
041800              TWK-SUCC-COUNT (CN-TAB-IDX)
041900
042000     IF WS-88-LISTO-NO
042100        SET WS-88-TODO-RESUELTO-NO      TO TRUE
042200        GO TO 2600-INTENTA-NODO-ATRAS-EXIT
042300     END-IF
042400
042500     MOVE 9999                          TO WS-MEJOR-VALOR
042600
042700     PERFORM 2620-MINIMO-SUCC-START
042800        THRU 2620-MINIMO-SUCC-START-EXIT
042900        VARYING CN-SUCC-IDX FROM 1 BY 1
043000        UNTIL CN-SUCC-IDX GREATER THAN
043100              TWK-SUCC-COUNT (CN-TAB-IDX)
043200
043300     MOVE WS-MEJOR-VALOR                 TO TWK-LATEST-FINISH
043400                                             (CN-TAB-IDX)
043500     SUBTRACT TWK-DURATION (CN-TAB-IDX)  FROM WS-MEJOR-VALOR
043600     MOVE WS-MEJOR-VALOR                 TO TWK-LATEST-START
043700                                             (CN-TAB-IDX)
043800     MOVE WS-MEJOR-VALOR                 TO WS-CANDIDATO
043900     SUBTRACT TWK-EARLIEST-START (CN-TAB-IDX)
044000                                          FROM WS-CANDIDATO
044100     MOVE WS-CANDIDATO                   TO TWK-SLACK
044200                                             (CN-TAB-IDX)
044300     MOVE 'Y'                            TO TWK-RESOLVED-BACKWARD
044400                                             (CN-TAB-IDX)
044500     SET WS-88-TODO-RESUELTO-NO          TO TRUE.
044600
044700 2600-INTENTA-NODO-ATRAS-EXIT.
044800     EXIT.
044900
045000*****************************************************************
045100*              2610-CHEQUEA-SUCC-RESUELTO                       *
045200*****************************************************************
045300 2610-CHEQUEA-SUCC-RESUELTO.
045400
045500     PERFORM 2615-UBICA-SUCC
045600        THRU 2615-UBICA-SUCC-EXIT
045700        VARYING CN-PRED-IDX FROM 1 BY 1
045800        UNTIL CN-PRED-IDX GREATER THAN TWK-NODE-COUNT.
045900
046000 2610-CHEQUEA-SUCC-RESUELTO-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400*                   2615-UBICA-SUCC                             *
046500*****************************************************************
046600 2615-UBICA-SUCC.
046700
046800     IF TWK-TASK-CODE (CN-PRED-IDX) EQUAL
046900              TWK-SUCC-CODE (CN-TAB-IDX, CN-SUCC-IDX)
047000        IF TWK-88-BCK-NO (CN-PRED-IDX)
047100           SET WS-88-LISTO-NO           TO TRUE
047200        END-IF
047300     END-IF.
047400
047500 2615-UBICA-SUCC-EXIT.
047600     EXIT.
047700
047800*****************************************************************
047900*               2620-MINIMO-SUCC-START                          *
048000*****************************************************************
048100 2620-MINIMO-SUCC-START.
048200
048300     PERFORM 2625-COMPARA-START
048400        THRU 2625-COMPARA-START-EXIT
048500        VARYING CN-PRED-IDX FROM 1 BY 1
048600        UNTIL CN-PRED-IDX GREATER THAN TWK-NODE-COUNT.
048700
048800 2620-MINIMO-SUCC-START-EXIT.
048900     EXIT.
049000
049100*****************************************************************
049200*                 2625-COMPARA-START                            *
049300*****************************************************************
049400 2625-COMPARA-START.
049500
049600     IF TWK-TASK-CODE (CN-PRED-IDX) EQUAL
049700              TWK-SUCC-CODE (CN-TAB-IDX, CN-SUCC-IDX)
049800        IF TWK-LATEST-START (CN-PRED-IDX)
049900                 LESS THAN WS-MEJOR-VALOR
050000           MOVE TWK-LATEST-START (CN-PRED-IDX)
050100                TO WS-MEJOR-VALOR
050200        END-IF
050300     END-IF.
050400
050500 2625-COMPARA-START-EXIT.
050600     EXIT.
050700
050800*****************************************************************
050900*              2700-VERIFICA-RESUELTO-B                        *
051000*****************************************************************
051100 2700-VERIFICA-RESUELTO-B.
051200
051300     IF TWK-88-BCK-NO (CN-TAB-IDX)
051400        SET WS-88-TODO-RESUELTO-NO      TO TRUE
051500     END-IF.
051600
051700 2700-VERIFICA-RESUELTO-B-EXIT.
051800     EXIT.
051900
052000*****************************************************************
052100*             2800-CHEQUEA-AMBOS-RESUELTOS                      *
052200*   CHEQUEO DE CONTROL FINAL - RECORRE LA TABLA EN OBRA Y USA    *
052300*   LA VISTA COMBINADA TWK-NODE-FLAGS ('YY') PARA CONFIRMAR DE   *
052400*   UN SOLO GOLPE QUE TODO NODO QUEDO RESUELTO EN AMBAS          *
052500*   PASADAS ANTES DE DAR EL GRAFO POR TERMINADO.                 *
052600*****************************************************************
052700 2800-CHEQUEA-AMBOS-RESUELTOS.
052800
052900     SET WS-88-TODO-RESUELTO-SI        TO TRUE
053000
053100     PERFORM 2810-COMPARA-FLAGS
053200        THRU 2810-COMPARA-FLAGS-EXIT
053300        VARYING CN-TAB-IDX FROM 1 BY 1
053400        UNTIL CN-TAB-IDX GREATER THAN TWK-NODE-COUNT
053500
053600     IF WS-88-TODO-RESUELTO-NO
053700        SET RSL-88-ABORT                TO TRUE
053800        MOVE CT-RUTINA                  TO RSL-PROGRAMA
053900        MOVE ME-CICLO-BCK                TO RSL-MENSAJE-ERROR
054000     END-IF.
054100
054200 2800-CHEQUEA-AMBOS-RESUELTOS-EXIT.
054300     EXIT.
054400
054500*****************************************************************
054600*                2810-COMPARA-FLAGS                             *
054700*****************************************************************
054800 2810-COMPARA-FLAGS.
054900
055000     IF TWK-NODE-FLAGS (CN-TAB-IDX) NOT EQUAL 'YY'
055100        SET WS-88-TODO-RESUELTO-NO      TO TRUE
055200     END-IF.
055300
055400 2810-COMPARA-FLAGS-EXIT.
055500     EXIT.
055600
055700*****************************************************************
055800*                           3000-FIN                            *
055900*****************************************************************
056000 3000-FIN.
056100
056200     IF NOT RSL-88-ABORT
056300        SET RSL-88-OK                    TO TRUE
056400     END-IF
056500
056600     DISPLAY 'CPS3000 - PASADAS ADELANTE  : ' CN-VUELTAS
056700     DISPLAY 'CPS3000 - HOLGURA DEL NODO END (SIN SIGNO) : '
056800             TWK-SLACK-UNSIGNED (CN-END-NODE)
056900
057000     GOBACK.
