000100*****************************************************************
000200* PROGRAM NAME:    CPS5000.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1989 GUILLERMO FORRICH  VERSION INICIAL - IMPRIME EL    *
000800*                          REPORTE CPM SCHEDULE REPORT.         *
000900* 05/09/1993 MARIO IBARRA  CPS-146 agrega tabla de dotacion.    *
001000* 28/01/1999 EDUARDO CAMPOS CPS-166 Y2K - revalida anchos PIC.  *
001100* 07/06/2006 MARIO IBARRA  CPS-201 revision de auditoria -      *
001200*                          sin cambios de logica, repaso        *
001300*                          post-Y2K de la carpeta CPS.          *
001400*****************************************************************
001500*                                                               *
001600*          I D E N T I F I C A T I O N  D I V I S I O N         *
001700*                                                               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  CPS5000.
002100 AUTHOR. GUILLERMO FORRICH.
002200 INSTALLATION. IBM Z/OS.
002300 DATE-WRITTEN. 12/04/1989.
002400 DATE-COMPILED. 12/04/1989.
002500 SECURITY. CONFIDENTIAL.
002600*****************************************************************
002700*                                                               *
002800*             E N V I R O N M E N T   D I V I S I O N           *
002900*                                                               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CPSRPTO ASSIGN TO CPSRPTO
004000            FILE STATUS IS WS-FILE-STATUS.
004100
004200*****************************************************************
004300*                                                               *
004400*                      D A T A   D I V I S I O N                *
004500*                                                               *
004600*****************************************************************
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CPSRPTO
005000     RECORDING MODE IS F
005100     RECORD CONTAINS 132 CHARACTERS.
005200 01  REG-CPSRPTO                       PIC X(132).
005300
005400 WORKING-STORAGE SECTION.
005500
005600*****************************************************************
005700*                    DEFINICION DE CONSTANTES                   *
005800*****************************************************************
005900 01  CT-CONSTANTES.
006000     05 CT-RUTINA                     PIC X(08) VALUE 'CPS5000'.
006100     05 CT-FLECHA                     PIC X(04) VALUE ' -> '.
006200     05 FILLER                        PIC X(08) VALUE SPACES.
006300
006400*****************************************************************
006500*                     DEFINICION DE SWITCHES                    *
006600*****************************************************************
006700 01  SW-SWITCHES.
006800     05 WS-FILE-STATUS                PIC X(02) VALUE SPACES.
006900        88 FS-88-OK                            VALUE '00'.
007000     05 WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUS
007100                                       PIC 9(02).
007200     05 FILLER                        PIC X(06) VALUE SPACES.
007300
007400*****************************************************************
007500*                    DEFINICION DE CONTADORES                   *
007600*****************************************************************
007700 01  CN-CONTADORES.
007800     05 CN-TASK-IDX                   PIC 9(04) COMP.
007900     05 CN-DAY-IDX                    PIC 9(04) COMP.
008000     05 CN-COL-POS                    PIC 9(04) COMP.
008100     05 FILLER                        PIC X(04) VALUE SPACES.
008200
008300*****************************************************************
008400*                      LINEAS DE REPORTE                        *
008500*****************************************************************
008600 01  RL-TITULO.
008700     05 FILLER              PIC X(20) VALUE SPACES.
008800     05 FILLER              PIC X(18) VALUE 'CPM SCHEDULE REPORT'.
008900     05 FILLER              PIC X(94) VALUE SPACES.
009000
009100 01  RL-DURACION.
009200     05 FILLER              PIC X(27) VALUE
009300        'ESTIMATED PROJECT DURATION'.
009400     05 FILLER              PIC X(01) VALUE ':'.
009500     05 RL-DUR-VALOR        PIC ZZZ9.
009600     05 FILLER              PIC X(06) VALUE ' DAYS '.
009700     05 FILLER              PIC X(93) VALUE SPACES.
009800
009900 01  RL-DIA-OCUPADO.
010000     05 FILLER              PIC X(13) VALUE 'MOST BUSY DAY'.
010100     05 FILLER              PIC X(01) VALUE ':'.
010200     05 FILLER              PIC X(04) VALUE ' DAY'.
010300     05 RL-DIA-VALOR        PIC ZZZ9.
010400     05 FILLER              PIC X(02) VALUE '  '.
010500     05 FILLER              PIC X(01) VALUE '('.
010600     05 RL-OBREROS-VALOR    PIC ZZZZZ9.
010700     05 FILLER              PIC X(09) VALUE ' WORKERS)'.
010800     05 FILLER              PIC X(87) VALUE SPACES.
010900
011000 01  RL-ENCAB-RUTA.
011100     05 FILLER              PIC X(14) VALUE 'CRITICAL PATH:'.
011200     05 FILLER              PIC X(118) VALUE SPACES.
011300
011400 01  RL-RUTA-CRITICA        PIC X(132).
011500
011600 01  RL-ENCAB-TABLA.
011700     05 FILLER              PIC X(41) VALUE
011800        'TASK SCHEDULE (sorted by earliest start)'.
011900     05 FILLER              PIC X(91) VALUE SPACES.
012000
012100 01  RL-TITULOS-COL.
012200     05 FILLER              PIC X(10) VALUE 'TASK-CODE '.
012300     05 FILLER              PIC X(02) VALUE '  '.
012400     05 FILLER              PIC X(14) VALUE 'EARLIEST-START'.
012500     05 FILLER              PIC X(02) VALUE '  '.
012600     05 FILLER              PIC X(12) VALUE 'LATEST-START'.
012700     05 FILLER              PIC X(02) VALUE '  '.
012800     05 FILLER              PIC X(15) VALUE 'EARLIEST-FINISH'.
012900     05 FILLER              PIC X(02) VALUE '  '.
013000     05 FILLER              PIC X(13) VALUE 'LATEST-FINISH'.
013100     05 FILLER              PIC X(02) VALUE '  '.
013200     05 FILLER              PIC X(05) VALUE 'SLACK'.
013300     05 FILLER              PIC X(53) VALUE SPACES.
013400
013500 01  RL-GUIONES-COL.
013600     05 FILLER              PIC X(10) VALUE ALL '-'.
013700     05 FILLER              PIC X(02) VALUE '  '.
013800     05 FILLER              PIC X(14) VALUE ALL '-'.
013900     05 FILLER              PIC X(02) VALUE '  '.
014000     05 FILLER              PIC X(12) VALUE ALL '-'.
014100     05 FILLER              PIC X(02) VALUE '  '.
014200     05 FILLER              PIC X(15) VALUE ALL '-'.
014300     05 FILLER              PIC X(02) VALUE '  '.
014400     05 FILLER              PIC X(13) VALUE ALL '-'.
014500     05 FILLER              PIC X(02) VALUE '  '.
014600     05 FILLER              PIC X(05) VALUE ALL '-'.
014700     05 FILLER              PIC X(53) VALUE SPACES.
014800
014900 01  RL-DETALLE-TAREA.
015000     05 RL-DET-CODIGO       PIC X(10).
015100     05 FILLER              PIC X(02) VALUE SPACES.
015200     05 RL-DET-EARLY-START  PIC ZZZZZZZZZZZZZ9.
015300     05 FILLER              PIC X(02) VALUE SPACES.
015400     05 RL-DET-LATE-START   PIC ZZZZZZZZZZZ9.
015500     05 FILLER              PIC X(02) VALUE SPACES.
015600     05 RL-DET-EARLY-FINISH PIC ZZZZZZZZZZZZZZ9.
015700     05 FILLER              PIC X(02) VALUE SPACES.
015800     05 RL-DET-LATE-FINISH  PIC ZZZZZZZZZZZZ9.
015900     05 FILLER              PIC X(02) VALUE SPACES.
016000     05 RL-DET-HOLGURA      PIC ----9.
016100     05 FILLER              PIC X(53) VALUE SPACES.
016200
016300 01  RL-ENCAB-DOTACION.
016400     05 FILLER              PIC X(22) VALUE 'WORKERS ON SITE BY DAY'.
016500     05 FILLER              PIC X(110) VALUE SPACES.
016600
016700 01  RL-TITULOS-DIA.
016800     05 FILLER              PIC X(03) VALUE 'DAY'.
016900     05 FILLER              PIC X(02) VALUE '  '.
017000     05 FILLER              PIC X(07) VALUE 'WORKERS'.
017100     05 FILLER              PIC X(120) VALUE SPACES.
017200
017300 01  RL-GUIONES-DIA.
017400     05 FILLER              PIC X(03) VALUE ALL '-'.
017500     05 FILLER              PIC X(02) VALUE '  '.
017600     05 FILLER              PIC X(07) VALUE ALL '-'.
017700     05 FILLER              PIC X(120) VALUE SPACES.
017800
017900 01  RL-DETALLE-DIA.
018000     05 RL-DIA-NUMERO       PIC ZZZ9.
018100     05 FILLER              PIC X(02) VALUE SPACES.
018200     05 RL-DIA-OBREROS      PIC ZZZZZZ9.
018300     05 FILLER              PIC X(122) VALUE SPACES.
018400
018500 01  RL-BLANCA               PIC X(132) VALUE SPACES.
018600
018700*****************************************************************
018800*                     DEFINICION DE LINKAGE                     *
018900*****************************************************************
019000 LINKAGE SECTION.
019100 01  WS-CPSWDAY-01.
019200     COPY CPSWDAY0.
019300 01  WS-CPSRSLT-01.
019400     COPY CPSRSLT0.
019500
019600*****************************************************************
019700*                                                               *
019800*              P R O C E D U R E   D I V I S I O N              *
019900*                                                               *
020000*****************************************************************
020100 PROCEDURE DIVISION USING WS-CPSWDAY-01 WS-CPSRSLT-01.
020200
020300*****************************************************************
020400*                        0000-MAINLINE                          *
020500*****************************************************************
020600 0000-MAINLINE.
020700
020800     PERFORM 1000-INICIO
020900        THRU 1000-INICIO-EXIT
021000
021100     PERFORM 2000-PROCESO
021200        THRU 2000-PROCESO-EXIT
021300
021400     PERFORM 3000-FIN.
021500
021600*****************************************************************
021700*                        1000-INICIO                            *
021800*****************************************************************
021900 1000-INICIO.
022000
022100     OPEN OUTPUT CPSRPTO
022200
022300     IF NOT FS-88-OK
022400        DISPLAY 'CPS5000 - ERROR AL ABRIR CPSRPTO : '
022500                WS-FILE-STATUS
022600     END-IF.
022700
022800 1000-INICIO-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200*                        2000-PROCESO                           *
023300*****************************************************************
023400 2000-PROCESO.
023500
023600     PERFORM 2100-HEADER
023700        THRU 2100-HEADER-EXIT
023800
023900     PERFORM 2200-CRIT-PATH-LINE
024000        THRU 2200-CRIT-PATH-LINE-EXIT
024100
024200     PERFORM 2300-TASK-DETAIL
024300        THRU 2300-TASK-DETAIL-EXIT
024400
024500     PERFORM 2400-DAY-DETAIL
024600        THRU 2400-DAY-DETAIL-EXIT.
024700
024800 2000-PROCESO-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200*                       2100-HEADER                             *
025300*****************************************************************
025400 2100-HEADER.
025500
025600     WRITE REG-CPSRPTO FROM RL-TITULO
025700     WRITE REG-CPSRPTO FROM RL-BLANCA
025800
025900     MOVE RSL-ESTIMATED-PROJECT-DURATION TO RL-DUR-VALOR
026000     WRITE REG-CPSRPTO FROM RL-DURACION
026100
026200     MOVE RSL-MOST-BUSY-DAY              TO RL-DIA-VALOR
026300     MOVE RSL-MAX-WORKERS-ON-SITE        TO RL-OBREROS-VALOR
026400     WRITE REG-CPSRPTO FROM RL-DIA-OCUPADO
026500
026600     WRITE REG-CPSRPTO FROM RL-BLANCA.
026700
026800 2100-HEADER-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                   2200-CRIT-PATH-LINE                         *
027300*   ARMA "  <codigo> -> <codigo> -> ... -> <codigo>" EN UN      *
027400*   UNICO RENGLON, CONCATENANDO A MANO COMO LO HACIA EL         *
027500*   TALLER ANTES DE TENER STRING/UNSTRING EN ESTA VERSION       *
027600*   DEL COMPILADOR.                                             *
027700*****************************************************************
027800 2200-CRIT-PATH-LINE.
027900
028000     WRITE REG-CPSRPTO FROM RL-ENCAB-RUTA
028100
028200     MOVE SPACES                       TO RL-RUTA-CRITICA
028300     MOVE 3                            TO CN-COL-POS
028400
028500     PERFORM 2210-AGREGA-CODIGO
028600        THRU 2210-AGREGA-CODIGO-EXIT
028700        VARYING CN-TASK-IDX FROM 1 BY 1
028800        UNTIL CN-TASK-IDX GREATER THAN RSL-CRITICAL-PATH-LENGTH
028900
029000     WRITE REG-CPSRPTO FROM RL-RUTA-CRITICA
029100     WRITE REG-CPSRPTO FROM RL-BLANCA.
029200
029300 2200-CRIT-PATH-LINE-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                   2210-AGREGA-CODIGO                          *
029800*****************************************************************
029900 2210-AGREGA-CODIGO.
030000
030100     IF CN-TASK-IDX GREATER THAN 1
030200        MOVE CT-FLECHA
030300             TO RL-RUTA-CRITICA (CN-COL-POS : 4)
030400        ADD 4                          TO CN-COL-POS
030500     END-IF
030600
030700     MOVE RSL-CRITICAL-PATH-CODE (CN-TASK-IDX)
030800          TO RL-RUTA-CRITICA (CN-COL-POS : 10)
030900     ADD 10                            TO CN-COL-POS.
031000
031100 2210-AGREGA-CODIGO-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500*                   2300-TASK-DETAIL                            *
031600*****************************************************************
031700 2300-TASK-DETAIL.
031800
031900     WRITE REG-CPSRPTO FROM RL-ENCAB-TABLA
032000     WRITE REG-CPSRPTO FROM RL-TITULOS-COL
032100     WRITE REG-CPSRPTO FROM RL-GUIONES-COL
032200
032300     PERFORM 2310-DETALLE-UNA-TAREA
032400        THRU 2310-DETALLE-UNA-TAREA-EXIT
032500        VARYING CN-TASK-IDX FROM 1 BY 1
032600        UNTIL CN-TASK-IDX GREATER THAN RSL-ENRICHED-TASK-COUNT
032700
032800     WRITE REG-CPSRPTO FROM RL-BLANCA.
032900
033000 2300-TASK-DETAIL-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400*                2310-DETALLE-UNA-TAREA                        *
033500*****************************************************************
033600 2310-DETALLE-UNA-TAREA.
033700
033800     MOVE RSL-ENR-TASK-CODE (CN-TASK-IDX)  TO RL-DET-CODIGO
033900     MOVE RSL-ENR-START-FROM (CN-TASK-IDX) TO RL-DET-EARLY-START
034000     MOVE RSL-ENR-START-TO (CN-TASK-IDX)   TO RL-DET-LATE-START
034100     MOVE RSL-ENR-END-FROM (CN-TASK-IDX)   TO RL-DET-EARLY-FINISH
034200     MOVE RSL-ENR-END-TO (CN-TASK-IDX)     TO RL-DET-LATE-FINISH
034300     COMPUTE RL-DET-HOLGURA =
034400             RSL-ENR-START-TO (CN-TASK-IDX)
034500             - RSL-ENR-START-FROM (CN-TASK-IDX)
034600
034700     WRITE REG-CPSRPTO FROM RL-DETALLE-TAREA.
034800
034900 2310-DETALLE-UNA-TAREA-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*                   2400-DAY-DETAIL                             *
035400*****************************************************************
035500 2400-DAY-DETAIL.
035600
035700     WRITE REG-CPSRPTO FROM RL-ENCAB-DOTACION
035800     WRITE REG-CPSRPTO FROM RL-TITULOS-DIA
035900     WRITE REG-CPSRPTO FROM RL-GUIONES-DIA
036000
036100     PERFORM 2410-DETALLE-UN-DIA
036200        THRU 2410-DETALLE-UN-DIA-EXIT
036300        VARYING CN-DAY-IDX FROM 1 BY 1
036400        UNTIL CN-DAY-IDX GREATER THAN WDY-DAY-COUNT.
036500
036600 2400-DAY-DETAIL-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000*                  2410-DETALLE-UN-DIA                          *
037100*****************************************************************
037200 2410-DETALLE-UN-DIA.
037300
037400     MOVE WDY-DAY-NUMBER (CN-DAY-IDX)     TO RL-DIA-NUMERO
037500     MOVE WDY-WORKER-COUNT (CN-DAY-IDX)   TO RL-DIA-OBREROS
037600
037700     WRITE REG-CPSRPTO FROM RL-DETALLE-DIA.
037800
037900 2410-DETALLE-UN-DIA-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300*                           3000-FIN                            *
038400*****************************************************************
038500 3000-FIN.
038600
038700     CLOSE CPSRPTO
038800
038900     SET RSL-88-OK                     TO TRUE
039000
039100     DISPLAY 'CPS5000 - REPORTE IMPRESO'
039200
039300     GOBACK.
