000100*****************************************************************
000200* PROGRAM NAME:    CPS4000.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 03/01/1989 GUILLERMO FORRICH  VERSION INICIAL - RUTA CRITICA  *
000800*                          Y DOTACION DE OBREROS POR DIA.       *
000900* 19/08/1992 MARIO IBARRA  CPS-142 agrega tabla enriquecida.    *
001000* 25/06/1996 MARIO IBARRA  CPS-158 desempata ruta critica por   *
001100*                          codigo de tarea ascendente.          *
001200* 11/01/1999 EDUARDO CAMPOS CPS-166 Y2K - revalida anchos PIC.  *
001300* 14/03/2003 MARIO IBARRA  CPS-184 arma RSL-ESTIMATED-PROJECT-  *
001400*                          DURATION desde TWK-LATEST-FINISH     *
001500*                          del nodo END, antes del GOBACK.      *
001600* 09/10/2007 MARIO IBARRA  CPS-209 4420-ORDENA-ENRIQUECIDA      *
001700*                          desempata solo por START-FROM;       *
001800*                          antes reordenaba tambien por         *
001900*                          START-TO y rompia el orden de        *
002000*                          carga entre tareas iguales.          *
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  CPS4000.
002800 AUTHOR. GUILLERMO FORRICH.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 03/01/1989.
003100 DATE-COMPILED. 03/01/1989.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400*****************************************************************
004500*                                                               *
004600*                      D A T A   D I V I S I O N                *
004700*                                                               *
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*****************************************************************
005300*                    DEFINICION DE CONSTANTES                   *
005400*****************************************************************
005500 01  CT-CONSTANTES.
005600     05 CT-RUTINA                     PIC X(08) VALUE 'CPS4000'.
005700     05 CT-START                      PIC X(10) VALUE 'START'.
005800     05 CT-END                        PIC X(10) VALUE 'END'.
005900     05 FILLER                        PIC X(10) VALUE SPACES.
006000
006100*****************************************************************
006200*                    DEFINICION DE CONTADORES                   *
006300*****************************************************************
006400 01  CN-CONTADORES.
006500     05 CN-SCAN-IDX                   PIC 9(04) COMP.
006600     05 CN-DAY-IDX                    PIC 9(04) COMP.
006700     05 CN-CUR-NODE                   PIC 9(04) COMP.
006800     05 CN-CAND-NODE                  PIC 9(04) COMP.
006900     05 CN-START-NODE                 PIC 9(04) COMP.
007000     05 CN-END-NODE                   PIC 9(04) COMP.
007100     05 CN-ULT-DIA                    PIC 9(04) COMP.
007200     05 FILLER                        PIC X(04) VALUE SPACES.
007300
007400*****************************************************************
007500*                     DEFINICION DE VARIABLES                   *
007600*****************************************************************
007700 01  WS-VARIABLES.
007800     05 WS-EN-RUTA-IND                PIC X(01) VALUE 'N'.
007900        88 WS-88-EN-RUTA-SI                     VALUE 'Y'.
008000        88 WS-88-EN-RUTA-NO                     VALUE 'N'.
008100     05 WS-TERMINADO-IND              PIC X(01) VALUE 'N'.
008200        88 WS-88-TERMINADO-SI                   VALUE 'Y'.
008300        88 WS-88-TERMINADO-NO                   VALUE 'N'.
008400     05 WS-SUMA-DOTACION              PIC 9(06) COMP.
008500     05 FILLER                        PIC X(04) VALUE SPACES.
008600
008700*****************************************************************
008800*          AREA PUENTE PARA EL INTERCAMBIO DE RENGLONES         *
008900*          AL ORDENAR ENR-TASK-TABLE (4420/4425).                *
009000*****************************************************************
009100 01  WS-ENR-TEMP.
009200     05 WS-ENR-TASK-CODE              PIC X(10).
009300     05 WS-ENR-START-FROM             PIC 9(04).
009400     05 WS-ENR-START-TO               PIC 9(04).
009500     05 WS-ENR-END-FROM               PIC 9(04).
009600     05 WS-ENR-END-TO                 PIC 9(04).
009700     05 FILLER                        PIC X(04) VALUE SPACES.
009800
009900*****************************************************************
010000*                     DEFINICION DE LINKAGE                     *
010100*****************************************************************
010200 LINKAGE SECTION.
010300 01  WS-CPSTWRK-01.
010400     COPY CPSTWRK0.
010500 01  WS-CPSENRT-01.
010600     COPY CPSENRT0.
010700 01  WS-CPSWDAY-01.
010800     COPY CPSWDAY0.
010900 01  WS-CPSRSLT-01.
011000     COPY CPSRSLT0.
011100
011200*****************************************************************
011300*                                                               *
011400*              P R O C E D U R E   D I V I S I O N              *
011500*                                                               *
011600*****************************************************************
011700 PROCEDURE DIVISION USING WS-CPSTWRK-01 WS-CPSENRT-01
011800                          WS-CPSWDAY-01 WS-CPSRSLT-01.
011900
012000*****************************************************************
012100*                        0000-MAINLINE                          *
012200*****************************************************************
012300 0000-MAINLINE.
012400
012500     PERFORM 1000-INICIO
012600        THRU 1000-INICIO-EXIT
012700
012800     PERFORM 2100-CRITICAL-PATH
012900        THRU 2100-CRITICAL-PATH-EXIT
013000
013100     PERFORM 4300-WORKERS-ON-SITE
013200        THRU 4300-WORKERS-ON-SITE-EXIT
013300
013400     PERFORM 4400-BUILD-ENRICHED
013500        THRU 4400-BUILD-ENRICHED-EXIT
013600
013700     PERFORM 3000-FIN.
013800
013900*****************************************************************
014000*                        1000-INICIO                            *
014100*****************************************************************
014200 1000-INICIO.
014300
014400     MOVE ZEROS                        TO CN-START-NODE
014500     MOVE ZEROS                        TO CN-END-NODE
014600     MOVE ZEROS                        TO RSL-CRITICAL-PATH-LENGTH
014700     MOVE ZEROS                        TO RSL-ENRICHED-TASK-COUNT
014800     MOVE ZEROS                        TO WDY-DAY-COUNT
014900
015000     PERFORM 1100-UBICA-PSEUDO-NODOS
015100        THRU 1100-UBICA-PSEUDO-NODOS-EXIT
015200        VARYING CN-SCAN-IDX FROM 1 BY 1
015300        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT.
015400
015500 1000-INICIO-EXIT.
015600     EXIT.
015700
015800*****************************************************************
015900*                 1100-UBICA-PSEUDO-NODOS                       *
016000*****************************************************************
016100 1100-UBICA-PSEUDO-NODOS.
016200
016300     IF TWK-TASK-CODE (CN-SCAN-IDX) EQUAL CT-START
016400        MOVE CN-SCAN-IDX                TO CN-START-NODE
016500     END-IF
016600
016700     IF TWK-TASK-CODE (CN-SCAN-IDX) EQUAL CT-END
016800        MOVE CN-SCAN-IDX                TO CN-END-NODE
016900     END-IF.
017000
017100 1100-UBICA-PSEUDO-NODOS-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500*                   2100-CRITICAL-PATH                          *
017600*   BR-9: DESDE START, EN CADA PASO ELIGE EL SUCESOR DE HOLGURA *
017700*   CERO CON MENOR TASK-CODE (DESEMPATE ASCENDENTE); SE          *
017800*   ACUMULA HASTA LLEGAR A END. START Y END NO SE GRABAN EN LA  *
017900*   TABLA DE RUTA CRITICA DE RETORNO.                            *
018000*****************************************************************
018100 2100-CRITICAL-PATH.
018200
018300     MOVE CN-START-NODE                TO CN-CUR-NODE
018400     SET WS-88-TERMINADO-NO            TO TRUE.
018500
018600 2110-SIGUIENTE-EN-RUTA.
018700
018800     IF CN-CUR-NODE EQUAL CN-END-NODE
018900        SET WS-88-TERMINADO-SI          TO TRUE
019000        GO TO 2100-CRITICAL-PATH-EXIT
019100     END-IF
019200
019300     PERFORM 2150-PICK-ZERO-SLACK
019400        THRU 2150-PICK-ZERO-SLACK-EXIT
019500
019600     IF CN-CUR-NODE NOT EQUAL CN-START-NODE
019700        AND CN-CUR-NODE NOT EQUAL CN-END-NODE
019800        ADD 1                          TO RSL-CRITICAL-PATH-LENGTH
019900        MOVE TWK-TASK-CODE (CN-CUR-NODE)
020000             TO RSL-CRITICAL-PATH-CODE
020100                (RSL-CRITICAL-PATH-LENGTH)
020200     END-IF
020300
020400     GO TO 2110-SIGUIENTE-EN-RUTA.
020500
020600 2100-CRITICAL-PATH-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000*                 2150-PICK-ZERO-SLACK                          *
021100*   RECORRE LOS SUCESORES DE CN-CUR-NODE Y SE QUEDA CON EL DE    *
021200*   HOLGURA CERO Y MENOR TASK-CODE.                              *
021300*****************************************************************
021400 2150-PICK-ZERO-SLACK.
021500
021600     MOVE ZEROS                        TO CN-CAND-NODE
021700
021800     PERFORM 2160-EVALUA-SUCESOR
021900        THRU 2160-EVALUA-SUCESOR-EXIT
022000        VARYING CN-DAY-IDX FROM 1 BY 1
022100        UNTIL CN-DAY-IDX GREATER THAN
022200              TWK-SUCC-COUNT (CN-CUR-NODE)
022300
022400     MOVE CN-CAND-NODE                 TO CN-CUR-NODE.
022500
022600 2150-PICK-ZERO-SLACK-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000*                 2160-EVALUA-SUCESOR                           *
023100*****************************************************************
023200 2160-EVALUA-SUCESOR.
023300
023400     PERFORM 2170-UBICA-SUCESOR
023500        THRU 2170-UBICA-SUCESOR-EXIT
023600        VARYING CN-SCAN-IDX FROM 1 BY 1
023700        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT.
023800
023900 2160-EVALUA-SUCESOR-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300*                  2170-UBICA-SUCESOR                           *
024400*****************************************************************
024500 2170-UBICA-SUCESOR.
024600
024700     IF TWK-TASK-CODE (CN-SCAN-IDX) EQUAL
024800              TWK-SUCC-CODE (CN-CUR-NODE, CN-DAY-IDX)
024900        IF TWK-SLACK (CN-SCAN-IDX) EQUAL ZEROS
025000           IF CN-CAND-NODE EQUAL ZEROS
025100              MOVE CN-SCAN-IDX          TO CN-CAND-NODE
025200           ELSE
025300              IF TWK-TASK-CODE (CN-SCAN-IDX) LESS THAN
025400                       TWK-TASK-CODE (CN-CAND-NODE)
025500                 MOVE CN-SCAN-IDX       TO CN-CAND-NODE
025600              END-IF
025700           END-IF
025800        END-IF
025900     END-IF.
026000
026100 2170-UBICA-SUCESOR-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*                4300-WORKERS-ON-SITE                           *
026600*   BR-10: PARA CADA DIA DE 0 A LATEST-FINISH DE END, SUMA LA   *
026700*   CUADRILLA DE TODA TAREA CUYA VENTANA [EARLIEST-START,       *
026800*   LATEST-FINISH) CUBRE EL DIA (EXCLUYENDO START Y END).       *
026900*****************************************************************
027000 4300-WORKERS-ON-SITE.
027100
027200     MOVE TWK-LATEST-FINISH (CN-END-NODE) TO CN-ULT-DIA
027300
027400     PERFORM 4310-ACCUMULATE-DAY
027500        THRU 4310-ACCUMULATE-DAY-EXIT
027600        VARYING CN-DAY-IDX FROM 0 BY 1
027700        UNTIL CN-DAY-IDX GREATER THAN CN-ULT-DIA.
027800
027900 4300-WORKERS-ON-SITE-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300*                 4310-ACCUMULATE-DAY                           *
028400*****************************************************************
028500 4310-ACCUMULATE-DAY.
028600
028700     MOVE ZEROS                        TO WS-SUMA-DOTACION
028800
028900     PERFORM 4320-SUMA-TAREA
029000        THRU 4320-SUMA-TAREA-EXIT
029100        VARYING CN-SCAN-IDX FROM 1 BY 1
029200        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT
029300
029400     ADD 1                             TO WDY-DAY-COUNT
029500     MOVE CN-DAY-IDX          TO WDY-DAY-NUMBER (WDY-DAY-COUNT)
029600     MOVE WS-SUMA-DOTACION    TO WDY-WORKER-COUNT
029700                                 (WDY-DAY-COUNT).
029800
029900 4310-ACCUMULATE-DAY-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300*                  4320-SUMA-TAREA                              *
030400*****************************************************************
030500 4320-SUMA-TAREA.
030600
030700     IF CN-SCAN-IDX EQUAL CN-START-NODE
030800        OR CN-SCAN-IDX EQUAL CN-END-NODE
030900        GO TO 4320-SUMA-TAREA-EXIT
031000     END-IF
031100
031200     IF CN-DAY-IDX NOT LESS THAN TWK-EARLIEST-START (CN-SCAN-IDX)
031300        AND CN-DAY-IDX LESS THAN TWK-LATEST-FINISH (CN-SCAN-IDX)
031400        ADD TWK-CREW-ASSIGNMENT (CN-SCAN-IDX)
031500                                 TO WS-SUMA-DOTACION
031600     END-IF.
031700
031800 4320-SUMA-TAREA-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200*                 4400-BUILD-ENRICHED                           *
032300*   BR-8: PROYECTA EARLIEST/LATEST START/FINISH DE CADA TAREA    *
032400*   (SIN START/END) COMO VENTANAS START-FROM/TO Y END-FROM/TO   *
032500*   DENTRO DE LA TABLA CPSENRT0; 4420 LA ORDENA POR START-FROM  *
032600*   ASCENDENTE (INSERCION SIMPLE, COMO USAN LOS PROGRAMAS DE    *
032700*   ESTE TALLER PARA TABLAS CHICAS) Y 4430 LA VUELCA AL AREA    *
032800*   DE RETORNO CPSRSLT0 QUE GRABA CPS0000.                      *
032900*****************************************************************
033000 4400-BUILD-ENRICHED.
033100
033200     MOVE ZEROS                        TO ENR-TASK-COUNT
033300
033400     PERFORM 4410-MOVE-ENRICHED
033500        THRU 4410-MOVE-ENRICHED-EXIT
033600        VARYING CN-SCAN-IDX FROM 1 BY 1
033700        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT
033800
033900     PERFORM 4420-ORDENA-ENRIQUECIDA
034000        THRU 4420-ORDENA-ENRIQUECIDA-EXIT
034100        VARYING CN-DAY-IDX FROM 2 BY 1
034200        UNTIL CN-DAY-IDX GREATER THAN ENR-TASK-COUNT
034300
034400     PERFORM 4430-COPIA-A-RESULTADO
034500        THRU 4430-COPIA-A-RESULTADO-EXIT
034600        VARYING CN-SCAN-IDX FROM 1 BY 1
034700        UNTIL CN-SCAN-IDX GREATER THAN ENR-TASK-COUNT
034800
034900     MOVE ENR-TASK-COUNT               TO RSL-ENRICHED-TASK-COUNT.
035000
035100 4400-BUILD-ENRICHED-EXIT.
035200     EXIT.
035300
035400*****************************************************************
035500*                 4410-MOVE-ENRICHED                            *
035600*****************************************************************
035700 4410-MOVE-ENRICHED.
035800
035900     IF CN-SCAN-IDX EQUAL CN-START-NODE
036000        OR CN-SCAN-IDX EQUAL CN-END-NODE
036100        GO TO 4410-MOVE-ENRICHED-EXIT
036200     END-IF
036300
036400     ADD 1                             TO ENR-TASK-COUNT
036500     MOVE TWK-TASK-CODE (CN-SCAN-IDX)
036600          TO ENR-TASK-CODE (ENR-TASK-COUNT)
036700     MOVE TWK-EARLIEST-START (CN-SCAN-IDX)
036800          TO ENR-START-FROM (ENR-TASK-COUNT)
036900     MOVE TWK-LATEST-START (CN-SCAN-IDX)
037000          TO ENR-START-TO (ENR-TASK-COUNT)
037100     MOVE TWK-EARLIEST-FINISH (CN-SCAN-IDX)
037200          TO ENR-END-FROM (ENR-TASK-COUNT)
037300     MOVE TWK-LATEST-FINISH (CN-SCAN-IDX)
037400          TO ENR-END-TO (ENR-TASK-COUNT).
037500
037600 4410-MOVE-ENRICHED-EXIT.
037700     EXIT.
037800
037900*****************************************************************
038000*               4420-ORDENA-ENRIQUECIDA                         *
038100*   INSERCION SIMPLE: EMPUJA ENR-TASK-TABLE (CN-DAY-IDX)         *
038200*   HACIA ATRAS MIENTRAS SU START-FROM SEA MENOR AL DEL          *
038300*   RENGLON ANTERIOR. LA COMPARACION USA SOLO ENR-START-FROM     *
038400*   (NUNCA START-TO) PARA QUE DOS TAREAS CON EL MISMO START-FROM *
038500*   NO SE REORDENEN ENTRE SI - QUEDAN EN EL ORDEN EN QUE         *
038600*   4410-MOVE-ENRICHED LAS FUE CARGANDO A LA TABLA.              *
038700*****************************************************************
038800 4420-ORDENA-ENRIQUECIDA.
038900
039000     MOVE CN-DAY-IDX                   TO CN-SCAN-IDX.
039100
039200 4421-DESPLAZA-ATRAS.
039300
039400     IF CN-SCAN-IDX LESS THAN 2
039500        GO TO 4420-ORDENA-ENRIQUECIDA-EXIT
039600     END-IF
039700
039800     IF ENR-START-FROM (CN-SCAN-IDX) NOT LESS THAN
039900              ENR-START-FROM (CN-SCAN-IDX - 1)
040000        GO TO 4420-ORDENA-ENRIQUECIDA-EXIT
040100     END-IF
040200
040300     PERFORM 4425-INTERCAMBIA
040400        THRU 4425-INTERCAMBIA-EXIT
040500
040600     SUBTRACT 1                        FROM CN-SCAN-IDX
040700
040800     GO TO 4421-DESPLAZA-ATRAS.
040900
041000 4420-ORDENA-ENRIQUECIDA-EXIT.
041100     EXIT.
041200
041300*****************************************************************
041400*                  4425-INTERCAMBIA                             *
041500*****************************************************************
041600 4425-INTERCAMBIA.
041700
041800     MOVE ENR-TASK-CODE (CN-SCAN-IDX)      TO WS-ENR-TASK-CODE
041900     MOVE ENR-START-FROM (CN-SCAN-IDX)     TO WS-ENR-START-FROM
042000     MOVE ENR-START-TO (CN-SCAN-IDX)       TO WS-ENR-START-TO
042100     MOVE ENR-END-FROM (CN-SCAN-IDX)       TO WS-ENR-END-FROM
042200     MOVE ENR-END-TO (CN-SCAN-IDX)         TO WS-ENR-END-TO
042300
042400     MOVE ENR-TASK-TABLE (CN-SCAN-IDX - 1)
042500          TO ENR-TASK-TABLE (CN-SCAN-IDX)
042600
042700     MOVE WS-ENR-TASK-CODE
042800          TO ENR-TASK-CODE (CN-SCAN-IDX - 1)
042900     MOVE WS-ENR-START-FROM
043000          TO ENR-START-FROM (CN-SCAN-IDX - 1)
043100     MOVE WS-ENR-START-TO
043200          TO ENR-START-TO (CN-SCAN-IDX - 1)
043300     MOVE WS-ENR-END-FROM
043400          TO ENR-END-FROM (CN-SCAN-IDX - 1)
043500     MOVE WS-ENR-END-TO
043600          TO ENR-END-TO (CN-SCAN-IDX - 1).
043700
043800 4425-INTERCAMBIA-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*              4430-COPIA-A-RESULTADO                          *
044300*****************************************************************
044400 4430-COPIA-A-RESULTADO.
044500
044600     MOVE ENR-TASK-CODE (CN-SCAN-IDX)
044700          TO RSL-ENR-TASK-CODE (CN-SCAN-IDX)
044800     MOVE ENR-START-FROM (CN-SCAN-IDX)
044900          TO RSL-ENR-START-FROM (CN-SCAN-IDX)
045000     MOVE ENR-START-TO (CN-SCAN-IDX)
045100          TO RSL-ENR-START-TO (CN-SCAN-IDX)
045200     MOVE ENR-END-FROM (CN-SCAN-IDX)
045300          TO RSL-ENR-END-FROM (CN-SCAN-IDX)
045400     MOVE ENR-END-TO (CN-SCAN-IDX)
045500          TO RSL-ENR-END-TO (CN-SCAN-IDX).
045600
045700 4430-COPIA-A-RESULTADO-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100*                           3000-FIN                            *
046200*****************************************************************
046300 3000-FIN.
046400
046500     SET RSL-88-OK                     TO TRUE
046600
046700     MOVE TWK-LATEST-FINISH (CN-END-NODE)
046800          TO RSL-ESTIMATED-PROJECT-DURATION
046900
047000     DISPLAY 'CPS4000 - LARGO DE RUTA CRITICA  : '
047100             RSL-CRITICAL-PATH-LENGTH
047200     DISPLAY 'CPS4000 - TAREAS ENRIQUECIDAS    : '
047300             RSL-ENRICHED-TASK-COUNT
047400     DISPLAY 'CPS4000 - DIAS CON DOTACION      : ' WDY-DAY-COUNT
047500
047600     DISPLAY 'CPS4000 - DOTACION DEL ULTIMO DIA (ALFA) : '
047700             WDY-WORKER-COUNT-ALT (WDY-DAY-COUNT)
047800
047900     GOBACK.
