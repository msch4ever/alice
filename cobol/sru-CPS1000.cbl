000100*****************************************************************
000200* Program name:    CPS1000.                                     *
000300* Original author: gforrich.                                    *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 04/11/1988 gforrich      CPS-104 version inicial - carga y     *
000900*                          valida el archivo de tareas de obra.  *
001000* 12/07/1990 gforrich      CPS-118 completa cuadrilla ausente    *
001100*                          con CREW_STUB / cero.                 *
001200* 03/03/1993 mibarra       CPS-140 descarta tareas repetidas por *
001300*                          codigo (primera ocurrencia gana).     *
001400* 22/01/1999 ecampos       CPS-166 Y2K - revalida anchos PIC y   *
001500*                          contadores COMP de la tabla en obra.  *
001600* 18/08/1999 ecampos       CPS-171 traza equipo de paso y      *
001700*                          chequea dependencia colgada.        *
001800* 20/02/2004 mibarra       CPS-190 revision de auditoria -      *
001900*                          sin cambios de logica, solo          *
002000*                          repaso de comentarios del            *
002100*                          bloque de equipo/dependencia.        *
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  CPS1000.
002900 AUTHOR. GUILLERMO FORRICH.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 04/11/1988.
003200 DATE-COMPILED. 04/11/1988.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700*****************************************************************
004800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004900*****************************************************************
005000 FILE-CONTROL.
005100
005200     SELECT CPSTASKI     ASSIGN       TO CPSTASKI
005300                          FILE STATUS  IS WS-FILE-STATUS.
005400
005500*****************************************************************
005600*                                                               *
005700*                      D A T A   D I V I S I O N                *
005800*                                                               *
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  CPSTASKI
006400     RECORDING MODE IS F
006500     RECORD CONTAINS 332 CHARACTERS.
006600 01  REG-CPSTASKI.
006700     COPY CPSTINP0.
006800
006900 WORKING-STORAGE SECTION.
007000
007100*****************************************************************
007200*                    DEFINICION DE CONSTANTES                   *
007300*****************************************************************
007400 01  CT-CONSTANTES.
007500     05 CT-RUTINA                     PIC X(08) VALUE 'CPS1000'.
007600     05 CT-START                      PIC X(10) VALUE 'START'.
007700     05 CT-END                        PIC X(10) VALUE 'END'.
007800     05 CT-CREW-STUB                  PIC X(20) VALUE 'CREW_STUB'.
007900     05 FILLER                        PIC X(10) VALUE SPACES.
008000
008100 01  ME-MENSAJES.
008200     05 ME-SIN-TAREAS                 PIC X(60)
008300        VALUE 'INPUT FILE MUST CONTAIN AT LEAST 1 TASK'.
008400     05 ME-SIN-RAIZ                   PIC X(60)
008500        VALUE 'INPUT FILE MUST CONTAIN A TASK WITH NO DEPS'.
008600     05 FILLER                        PIC X(10) VALUE SPACES.
008700
008800*****************************************************************
008900*                    DEFINICION DE SWITCHES                     *
009000*****************************************************************
009100 01  SW-SWITCHES.
009200     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.
009300        88 FS-88-OK                             VALUE '00'.
009400     05 WS-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
009500        88 FIN-88-SI                            VALUE 'Y'.
009600        88 FIN-88-NO                            VALUE 'N'.
009700     05 FILLER                        PIC X(05) VALUE SPACES.
009800
009900*****************************************************************
010000*                     DEFINICION DE VARIABLES                   *
010100*****************************************************************
010200 01  WS-VARIABLES.
010300     05 WS-TASK-FOUND-IND             PIC X(01) VALUE 'N'.
010400        88 WS-88-TASK-FOUND                     VALUE 'Y'.
010500        88 WS-88-TASK-NOT-FOUND                 VALUE 'N'.
010600     05 WS-ROOT-FOUND-IND             PIC X(01) VALUE 'N'.
010700        88 WS-88-ROOT-FOUND                     VALUE 'Y'.
010800     05 FILLER                        PIC X(05) VALUE SPACES.
010900
011000*****************************************************************
011100*                    DEFINICION DE CONTADORES                   *
011200*****************************************************************
011300 01  CN-CONTADORES.
011400     05 CN-SCAN-IDX                   PIC 9(04) COMP.
011500     05 CN-DEP-IDX                    PIC 9(04) COMP.
011600     05 CN-REGISTROS-LEIDOS           PIC 9(04) COMP.
011700     05 CN-REGISTROS-DUPLICADOS       PIC 9(04) COMP.
011800     05 FILLER                        PIC X(05) VALUE SPACES.
011900
012000*****************************************************************
012100*                     DEFINICION DE LINKAGE                     *
012200*****************************************************************
012300 LINKAGE SECTION.
012400 01  WS-CPSTWRK-01.
012500     COPY CPSTWRK0.
012600 01  WS-CPSRSLT-01.
012700     COPY CPSRSLT0.
012800
012900*****************************************************************
013000*                                                               *
013100*              P R O C E D U R E   D I V I S I O N              *
013200*                                                               *
013300*****************************************************************
013400 PROCEDURE DIVISION USING WS-CPSTWRK-01 WS-CPSRSLT-01.
013500
013600*****************************************************************
013700*                        0000-MAINLINE                          *
013800*****************************************************************
013900 0000-MAINLINE.
014000
014100     PERFORM 1000-INICIO
014200        THRU 1000-INICIO-EXIT
014300
014400     PERFORM 2000-PROCESO
014500        THRU 2000-PROCESO-EXIT
014600        UNTIL FIN-88-SI
014700
014800     PERFORM 3000-FIN.
014900
015000*****************************************************************
015100*                         1000-INICIO                           *
015200*****************************************************************
015300 1000-INICIO.
015400
015500     INITIALIZE CN-CONTADORES
015600     MOVE ZEROS                       TO TWK-NODE-COUNT
015700
015800     OPEN INPUT CPSTASKI
015900     IF NOT FS-88-OK
016000        SET RSL-88-ABORT               TO TRUE
016100        MOVE CT-RUTINA                 TO RSL-PROGRAMA
016200        MOVE 'ERROR OPENING TASK INPUT FILE'
016300                                        TO RSL-MENSAJE-ERROR
016400        GOBACK
016500     END-IF
016600
016700     PERFORM 2100-LEER-TAREA
016800        THRU 2100-LEER-TAREA-EXIT.
016900
017000 1000-INICIO-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400*                        2000-PROCESO                           *
017500*****************************************************************
017600 2000-PROCESO.
017700
017800     PERFORM 2200-BUSCA-DUPLICADO
017900        THRU 2200-BUSCA-DUPLICADO-EXIT
018000
018100     IF WS-88-TASK-NOT-FOUND
018200        PERFORM 2300-AGREGA-TAREA
018300           THRU 2300-AGREGA-TAREA-EXIT
018400     ELSE
018500        ADD 1                          TO CN-REGISTROS-DUPLICADOS
018600     END-IF
018700
018800     PERFORM 2100-LEER-TAREA
018900        THRU 2100-LEER-TAREA-EXIT.
019000
019100 2000-PROCESO-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500*                       2100-LEER-TAREA                         *
019600*****************************************************************
019700 2100-LEER-TAREA.
019800
019900     READ CPSTASKI
020000          AT END
020100          SET FIN-88-SI                TO TRUE
020200          NOT AT END
020300          ADD 1                        TO CN-REGISTROS-LEIDOS
020400     END-READ.
020500
020600 2100-LEER-TAREA-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000*                   2200-BUSCA-DUPLICADO                        *
021100*   BUSQUEDA LINEAL - LA TABLA EN OBRA SE ARMA EN EL ORDEN DE    *
021200*   LECTURA DEL ARCHIVO, NO ESTA ORDENADA POR CODIGO DE TAREA.   *
021300*****************************************************************
021400 2200-BUSCA-DUPLICADO.
021500
021600     SET WS-88-TASK-NOT-FOUND          TO TRUE
021700
021800     PERFORM 2210-COMPARA-CODIGO
021900        THRU 2210-COMPARA-CODIGO-EXIT
022000        VARYING CN-SCAN-IDX FROM 1 BY 1
022100        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT.
022200
022300 2200-BUSCA-DUPLICADO-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700*                  2210-COMPARA-CODIGO                          *
022800*****************************************************************
022900 2210-COMPARA-CODIGO.
023000
023100     IF TIN-TASK-CODE EQUAL TWK-TASK-CODE (CN-SCAN-IDX)
023200        SET WS-88-TASK-FOUND            TO TRUE
023300        MOVE TWK-NODE-COUNT             TO CN-SCAN-IDX
023400     END-IF.
023500
023600 2210-COMPARA-CODIGO-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000*                   2300-AGREGA-TAREA                           *
024100*   AGREGA LA TAREA A LA TABLA EN OBRA Y APLICA EL RELLENO DE    *
024200*   DURACION/CUADRILLA CUANDO EL DATO NO VINO EN EL ARCHIVO.     *
024300*****************************************************************
024400 2300-AGREGA-TAREA.
024500
024600     ADD 1                             TO TWK-NODE-COUNT
024700
024800     MOVE TIN-TASK-CODE      TO TWK-TASK-CODE (TWK-NODE-COUNT)
024900
025000     IF TIN-88-DURATION-PRESENT
025100        MOVE TIN-DURATION    TO TWK-DURATION (TWK-NODE-COUNT)
025200     ELSE
025300        MOVE ZEROS           TO TWK-DURATION (TWK-NODE-COUNT)
025400        DISPLAY 'CPS1000 - TASK ' TIN-TASK-CODE
025500                ' HAS NO DURATION, DEFAULTED TO ZERO'
025600     END-IF
025700
025800     IF TIN-88-CREW-PRESENT
025900        MOVE TIN-CREW-ASSIGNMENT
026000                             TO TWK-CREW-ASSIGNMENT (TWK-NODE-COUNT)
026100     ELSE
026200        MOVE ZEROS           TO TWK-CREW-ASSIGNMENT (TWK-NODE-COUNT)
026300        DISPLAY 'CPS1000 - TASK ' TIN-TASK-CODE
026400                ' HAS NO CREW, DEFAULTED TO CREW_STUB'
026500     END-IF
026600
026700     MOVE 'N'  TO TWK-RESOLVED-FORWARD  (TWK-NODE-COUNT)
026800     MOVE 'N'  TO TWK-RESOLVED-BACKWARD (TWK-NODE-COUNT)
026900     MOVE ZEROS TO TWK-SUCC-COUNT       (TWK-NODE-COUNT)
027000
027100*----------------------------------------------------------------*
027200* CPS-171: SI EL CONTADOR DE DEPENDENCIAS VINO EN CERO PERO EL   *
027300* BLOQUE CRUDO NO ESTA EN BLANCO, HAY DATA COLGADA EN EL ARCHIVO *
027400* DE ENTRADA - SE AVISA PERO NO SE ABORTA LA CORRIDA.            *
027500*----------------------------------------------------------------*
027600     IF TIN-DEPENDENCY-COUNT EQUAL ZEROS
027700        AND TIN-DEPENDENCY-BLOCK NOT EQUAL SPACES
027800        DISPLAY 'CPS1000 - TASK ' TIN-TASK-CODE
027900                ' HAS DEPENDENCY-COUNT ZERO BUT LEFTOVER DATA'
028000     END-IF
028100
028200*----------------------------------------------------------------*
028300* CPS-171: TRAZA EL BLOQUE DE EQUIPO COMO DATO DE PASO, EN UN     *
028400* SOLO DISPLAY, SIN DESARMARLO CAMPO A CAMPO.                     *
028500*----------------------------------------------------------------*
028600     DISPLAY 'CPS1000 - TASK ' TIN-TASK-CODE
028700             ' EQUIPO (PASO) : ' TIN-EQUIPMENT-BLOCK
028800
028900*----------------------------------------------------------------*
029000* LA LISTA DE DEPENDENCIAS CRUDA DEL ARCHIVO SE GUARDA EN         *
029100* TWK-PRED-CODE; CPS2000 LA REESCRIBE PARA LAS TAREAS RAIZ Y      *
029200* ARMA LA TABLA DE SUCESORES A PARTIR DE ELLA (BR-1/BR-2).        *
029300*----------------------------------------------------------------*
029400     MOVE TIN-DEPENDENCY-COUNT
029500                          TO TWK-PRED-COUNT (TWK-NODE-COUNT)
029600
029700     PERFORM 2310-COPIA-DEPENDENCIA
029800        THRU 2310-COPIA-DEPENDENCIA-EXIT
029900        VARYING CN-DEP-IDX FROM 1 BY 1
030000        UNTIL CN-DEP-IDX GREATER THAN TIN-DEPENDENCY-COUNT.
030100
030200 2300-AGREGA-TAREA-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600*                2310-COPIA-DEPENDENCIA                         *
030700*****************************************************************
030800 2310-COPIA-DEPENDENCIA.
030900
031000     MOVE TIN-DEPENDENCY-CODE (CN-DEP-IDX)
031100          TO TWK-PRED-CODE (TWK-NODE-COUNT, CN-DEP-IDX).
031200
031300 2310-COPIA-DEPENDENCIA-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*                           3000-FIN                            *
031800*****************************************************************
031900 3000-FIN.
032000
032100     CLOSE CPSTASKI
032200
032300     PERFORM 3100-VALIDA-NO-VACIO
032400        THRU 3100-VALIDA-NO-VACIO-EXIT
032500
032600     PERFORM 3200-VALIDA-RAIZ
032700        THRU 3200-VALIDA-RAIZ-EXIT
032800
032900     IF RSL-88-ABORT
033000        GOBACK
033100     END-IF
033200
033300     SET RSL-88-OK                     TO TRUE
033400
033500     DISPLAY 'CPS1000 - TAREAS LEIDAS      : ' CN-REGISTROS-LEIDOS
033600     DISPLAY 'CPS1000 - TAREAS DUPLICADAS   : '
033700              CN-REGISTROS-DUPLICADOS
033800     DISPLAY 'CPS1000 - TAREAS EN TABLA     : ' TWK-NODE-COUNT
033900
034000     GOBACK.
034100
034200*****************************************************************
034300*                   3100-VALIDA-NO-VACIO                        *
034400*                          (BR-5)                                *
034500*****************************************************************
034600 3100-VALIDA-NO-VACIO.
034700
034800     IF TWK-NODE-COUNT EQUAL ZEROS
034900        SET RSL-88-ABORT               TO TRUE
035000        MOVE CT-RUTINA                 TO RSL-PROGRAMA
035100        MOVE ME-SIN-TAREAS             TO RSL-MENSAJE-ERROR
035200     END-IF.
035300
035400 3100-VALIDA-NO-VACIO-EXIT.
035500     EXIT.
035600
035700*****************************************************************
035800*                    3200-VALIDA-RAIZ                           *
035900*                          (BR-5)                                *
036000*****************************************************************
036100 3200-VALIDA-RAIZ.
036200
036300     IF RSL-88-ABORT
036400        GO TO 3200-VALIDA-RAIZ-EXIT
036500     END-IF
036600
036700     MOVE 'N'                          TO WS-ROOT-FOUND-IND
036800
036900     PERFORM 3210-CHEQUEA-RAIZ
037000        THRU 3210-CHEQUEA-RAIZ-EXIT
037100        VARYING CN-SCAN-IDX FROM 1 BY 1
037200        UNTIL CN-SCAN-IDX GREATER THAN TWK-NODE-COUNT
037300
037400     IF NOT WS-88-ROOT-FOUND
037500        SET RSL-88-ABORT               TO TRUE
037600        MOVE CT-RUTINA                 TO RSL-PROGRAMA
037700        MOVE ME-SIN-RAIZ                TO RSL-MENSAJE-ERROR
037800     END-IF.
037900
038000 3200-VALIDA-RAIZ-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*                   3210-CHEQUEA-RAIZ                           *
038500*****************************************************************
038600 3210-CHEQUEA-RAIZ.
038700
038800     IF TWK-PRED-COUNT (CN-SCAN-IDX) EQUAL ZEROS
038900        SET WS-88-ROOT-FOUND            TO TRUE
039000     END-IF.
039100
039200 3210-CHEQUEA-RAIZ-EXIT.
039300     EXIT.
