000100*****************************************************************
000200* PROGRAM NAME:    CPS2000.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 09/05/1988 GUILLERMO FORRICH  VERSION INICIAL - ARMA EL GRAFO *
000800*                          CON LOS PSEUDO-NODOS START Y END.    *
000900* 27/02/1992 MARIO IBARRA  CPS-137 arma tabla de sucesores.     *
001000* 08/02/1999 EDUARDO CAMPOS CPS-166 Y2K - revalida anchos PIC.  *
001100* 04/05/2005 MARIO IBARRA  CPS-197 revision de auditoria -      *
001200*                          sin cambios de logica, repaso        *
001300*                          post-Y2K de la carpeta CPS.          *
001400*****************************************************************
001500*                                                               *
001600*          I D E N T I F I C A T I O N  D I V I S I O N         *
001700*                                                               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  CPS2000.
002100 AUTHOR. GUILLERMO FORRICH.
002200 INSTALLATION. IBM Z/OS.
002300 DATE-WRITTEN. 09/05/1988.
002400 DATE-COMPILED. 09/05/1988.
002500 SECURITY. CONFIDENTIAL.
002600*****************************************************************
002700*                                                               *
002800*             E N V I R O N M E N T   D I V I S I O N           *
002900*                                                               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700*****************************************************************
003800*                                                               *
003900*                      D A T A   D I V I S I O N                *
004000*                                                               *
004100*****************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500*****************************************************************
004600*                    DEFINICION DE CONSTANTES                   *
004700*****************************************************************
004800 01  CT-CONSTANTES.
004900     05 CT-RUTINA                     PIC X(08) VALUE 'CPS2000'.
005000     05 CT-START                      PIC X(10) VALUE 'START'.
005100     05 CT-END                        PIC X(10) VALUE 'END'.
005200     05 FILLER                        PIC X(10) VALUE SPACES.
005300
005400*****************************************************************
005500*                    DEFINICION DE CONTADORES                   *
005600*****************************************************************
005700 01  CN-CONTADORES.
005800     05 CN-OUTER-IDX                  PIC 9(04) COMP.
005900     05 CN-INNER-IDX                  PIC 9(04) COMP.
006000     05 CN-PRED-IDX                   PIC 9(04) COMP.
006100     05 CN-TERM-IDX                   PIC 9(04) COMP.
006200     05 CN-START-NODE                 PIC 9(04) COMP.
006300     05 CN-END-NODE                   PIC 9(04) COMP.
006400     05 FILLER                        PIC X(05) VALUE SPACES.
006500
006600*****************************************************************
006700*                     DEFINICION DE VARIABLES                   *
006800*****************************************************************
006900 01  WS-VARIABLES.
007000     05 WS-REFERENCED-IND             PIC X(01) VALUE 'N'.
007100        88 WS-88-REFERENCED                    VALUE 'Y'.
007200        88 WS-88-NOT-REFERENCED                VALUE 'N'.
007300     05 FILLER                        PIC X(05) VALUE SPACES.
007400
007500*****************************************************************
007600*                     DEFINICION DE LINKAGE                     *
007700*****************************************************************
007800 LINKAGE SECTION.
007900 01  WS-CPSTWRK-01.
008000     COPY CPSTWRK0.
008100 01  WS-CPSRSLT-01.
008200     COPY CPSRSLT0.
008300
008400*****************************************************************
008500*                                                               *
008600*              P R O C E D U R E   D I V I S I O N              *
008700*                                                               *
008800*****************************************************************
008900 PROCEDURE DIVISION USING WS-CPSTWRK-01 WS-CPSRSLT-01.
009000
009100*****************************************************************
009200*                        0000-MAINLINE                          *
009300*****************************************************************
009400 0000-MAINLINE.
009500
009600     PERFORM 1000-INICIO
009700        THRU 1000-INICIO-EXIT
009800
009900     PERFORM 2000-PROCESO
010000        THRU 2000-PROCESO-EXIT
010100
010200     PERFORM 3000-FIN.
010300
010400*****************************************************************
010500*                        1000-INICIO                            *
010600*   VALIDACION DEFENSIVA - LA TABLA EN OBRA NO DEBERIA LLEGAR   *
010700*   VACIA PORQUE CPS1000 YA LA VALIDO, PERO SE REVISA DE NUEVO  *
010800*   COMO EN LOS PROGRAMAS SRU- DE ESTE TALLER (BR-5).          *
010900*****************************************************************
011000 1000-INICIO.
011100
011200     INITIALIZE CN-CONTADORES
011300
011400     IF TWK-NODE-COUNT EQUAL ZEROS
011500        SET RSL-88-ABORT               TO TRUE
011600        MOVE CT-RUTINA                 TO RSL-PROGRAMA
011700        MOVE 'TASK TABLE MUST NOT BE EMPTY AT THIS POINT'
011800                                        TO RSL-MENSAJE-ERROR
011900        GOBACK
012000     END-IF.
012100
012200 1000-INICIO-EXIT.
012300     EXIT.
012400
012500*****************************************************************
012600*                        2000-PROCESO                           *
012700*****************************************************************
012800 2000-PROCESO.
012900
013000     PERFORM 2100-SINTETIZA-START
013100        THRU 2100-SINTETIZA-START-EXIT
013200
013300     PERFORM 2200-SINTETIZA-END
013400        THRU 2200-SINTETIZA-END-EXIT
013500
013600     PERFORM 2300-ARMA-SUCESORES
013700        THRU 2300-ARMA-SUCESORES-EXIT.
013800
013900 2000-PROCESO-EXIT.
014000     EXIT.
014100
014200*****************************************************************
014300*                  2100-SINTETIZA-START                         *
014400*   BR-1 / BR-3: TODA TAREA CON TWK-PRED-COUNT = 0 ES RAIZ; SU  *
014500*   LISTA DE DEPENDENCIAS SE REEMPLAZA (NO SE LE AGREGA) POR    *
014600*   LA UNICA DEPENDENCIA "START".                               *
014700*****************************************************************
014800 2100-SINTETIZA-START.
014900
015000     PERFORM 2110-REWIRE-RAIZ
015100        THRU 2110-REWIRE-RAIZ-EXIT
015200        VARYING CN-OUTER-IDX FROM 1 BY 1
015300        UNTIL CN-OUTER-IDX GREATER THAN TWK-NODE-COUNT
015400
015500     ADD 1                             TO TWK-NODE-COUNT
015600     MOVE TWK-NODE-COUNT               TO CN-START-NODE
015700
015800     MOVE CT-START      TO TWK-TASK-CODE (CN-START-NODE)
015900     MOVE ZEROS         TO TWK-DURATION (CN-START-NODE)
016000     MOVE ZEROS         TO TWK-CREW-ASSIGNMENT (CN-START-NODE)
016100     MOVE ZEROS         TO TWK-PRED-COUNT (CN-START-NODE)
016200     MOVE ZEROS         TO TWK-SUCC-COUNT (CN-START-NODE)
016300     MOVE 'N'           TO TWK-RESOLVED-FORWARD (CN-START-NODE)
016400     MOVE 'N'           TO TWK-RESOLVED-BACKWARD (CN-START-NODE).
016500
016600 2100-SINTETIZA-START-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*                    2110-REWIRE-RAIZ                           *
017100*****************************************************************
017200 2110-REWIRE-RAIZ.
017300
017400     IF TWK-PRED-COUNT (CN-OUTER-IDX) EQUAL ZEROS
017500        MOVE 1                          TO TWK-PRED-COUNT
017600                                            (CN-OUTER-IDX)
017700        MOVE CT-START                   TO TWK-PRED-CODE
017800                                            (CN-OUTER-IDX, 1)
017900     END-IF.
018000
018100 2110-REWIRE-RAIZ-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500*                  2200-SINTETIZA-END                           *
018600*   BR-2 / BR-4: UNA TAREA ES TERMINAL SI NINGUNA OTRA LA LISTA *
018700*   COMO DEPENDENCIA (SE CHEQUEA CONTRA LA TABLA ANTES DE       *
018800*   AGREGAR EL NODO END, PARA NO CONTARLO A SI MISMO).          *
018900*****************************************************************
019000 2200-SINTETIZA-END.
019100
019200     ADD 1                             TO TWK-NODE-COUNT
019300     MOVE TWK-NODE-COUNT               TO CN-END-NODE
019400     MOVE ZEROS                        TO TWK-PRED-COUNT
019500                                           (CN-END-NODE)
019600
019700     PERFORM 2210-BUSCA-TERMINAL
019800        THRU 2210-BUSCA-TERMINAL-EXIT
019900        VARYING CN-OUTER-IDX FROM 1 BY 1
020000        UNTIL CN-OUTER-IDX GREATER THAN CN-END-NODE
020100
020200     MOVE CT-END          TO TWK-TASK-CODE (CN-END-NODE)
020300     MOVE ZEROS           TO TWK-DURATION (CN-END-NODE)
020400     MOVE ZEROS           TO TWK-CREW-ASSIGNMENT (CN-END-NODE)
020500     MOVE ZEROS           TO TWK-SUCC-COUNT (CN-END-NODE)
020600     MOVE 'N'             TO TWK-RESOLVED-FORWARD (CN-END-NODE)
020700     MOVE 'N'             TO TWK-RESOLVED-BACKWARD (CN-END-NODE).
020800
020900 2200-SINTETIZA-END-EXIT.
021000     EXIT.
021100
021200*****************************************************************
021300*                  2210-BUSCA-TERMINAL                          *
021400*   RECORRE LA TABLA (SIN CONTAR EL PROPIO NODO END, YA         *
021500*   AGREGADO PERO TODAVIA SIN CODIGO) BUSCANDO TAREAS QUE       *
021600*   TIENEN A CN-OUTER-IDX ENTRE SUS PREDECESORES.               *
021700*****************************************************************
021800 2210-BUSCA-TERMINAL.
021900
022000     IF CN-OUTER-IDX EQUAL CN-END-NODE
022100        GO TO 2210-BUSCA-TERMINAL-EXIT
022200     END-IF
022300
022400     SET WS-88-NOT-REFERENCED          TO TRUE
022500
022600     PERFORM 2220-CHEQUEA-REFERENCIA
022700        THRU 2220-CHEQUEA-REFERENCIA-EXIT
022800        VARYING CN-INNER-IDX FROM 1 BY 1
022900        UNTIL CN-INNER-IDX GREATER THAN CN-END-NODE
023000
023100     IF WS-88-NOT-REFERENCED
023200        ADD 1                          TO TWK-PRED-COUNT
023300                                           (CN-END-NODE)
023400        MOVE TWK-TASK-CODE (CN-OUTER-IDX)
023500             TO TWK-PRED-CODE (CN-END-NODE,
023600                                TWK-PRED-COUNT (CN-END-NODE))
023700     END-IF.
023800
023900 2210-BUSCA-TERMINAL-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300*                2220-CHEQUEA-REFERENCIA                        *
024400*****************************************************************
024500 2220-CHEQUEA-REFERENCIA.
024600
024700     IF CN-INNER-IDX EQUAL CN-OUTER-IDX
024800        GO TO 2220-CHEQUEA-REFERENCIA-EXIT
024900     END-IF
025000
025100     PERFORM 2230-COMPARA-PRED
025200        THRU 2230-COMPARA-PRED-EXIT
025300        VARYING CN-PRED-IDX FROM 1 BY 1
025400        UNTIL CN-PRED-IDX GREATER THAN
025500              TWK-PRED-COUNT (CN-INNER-IDX).
025600
025700 2220-CHEQUEA-REFERENCIA-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100*                  2230-COMPARA-PRED                            *
026200*****************************************************************
026300 2230-COMPARA-PRED.
026400
026500     IF TWK-PRED-CODE (CN-INNER-IDX, CN-PRED-IDX)
026600               EQUAL TWK-TASK-CODE (CN-OUTER-IDX)
026700        SET WS-88-REFERENCED            TO TRUE
026800     END-IF.
026900
027000 2230-COMPARA-PRED-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400*                 2300-ARMA-SUCESORES                           *
027500*   PARA CADA TAREA (INCLUSO START Y END) RECORRE LA LISTA DE   *
027600*   PREDECESORES DE TODAS LAS DEMAS Y, SI LA ENCUENTRA, SE      *
027700*   AGREGA COMO SUCESORA DE ELLA (INVERSA DE TWK-PRED-CODE).    *
027800*****************************************************************
027900 2300-ARMA-SUCESORES.
028000
028100     PERFORM 2310-RECORRE-TAREA
028200        THRU 2310-RECORRE-TAREA-EXIT
028300        VARYING CN-OUTER-IDX FROM 1 BY 1
028400        UNTIL CN-OUTER-IDX GREATER THAN TWK-NODE-COUNT.
028500
028600 2300-ARMA-SUCESORES-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*                 2310-RECORRE-TAREA                            *
029100*****************************************************************
029200 2310-RECORRE-TAREA.
029300
029400     PERFORM 2320-RECORRE-PREDECESOR
029500        THRU 2320-RECORRE-PREDECESOR-EXIT
029600        VARYING CN-PRED-IDX FROM 1 BY 1
029700        UNTIL CN-PRED-IDX GREATER THAN
029800              TWK-PRED-COUNT (CN-OUTER-IDX).
029900
030000 2310-RECORRE-TAREA-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400*               2320-RECORRE-PREDECESOR                        *
030500*****************************************************************
030600 2320-RECORRE-PREDECESOR.
030700
030800     PERFORM 2330-UBICA-PREDECESOR
030900        THRU 2330-UBICA-PREDECESOR-EXIT
031000        VARYING CN-TERM-IDX FROM 1 BY 1
031100        UNTIL CN-TERM-IDX GREATER THAN TWK-NODE-COUNT.
031200
031300 2320-RECORRE-PREDECESOR-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*                2330-UBICA-PREDECESOR                          *
031800*   CUANDO TWK-TASK-CODE (CN-TERM-IDX) COINCIDE CON EL CODIGO   *
031900*   DEL PREDECESOR, SE AGREGA CN-OUTER-IDX A SU LISTA DE        *
032000*   SUCESORES.                                                  *
032100*****************************************************************
032200 2330-UBICA-PREDECESOR.
032300
032400     IF TWK-TASK-CODE (CN-TERM-IDX) EQUAL
032500              TWK-PRED-CODE (CN-OUTER-IDX, CN-PRED-IDX)
032600        ADD 1                          TO TWK-SUCC-COUNT
032700                                           (CN-TERM-IDX)
032800        MOVE TWK-TASK-CODE (CN-OUTER-IDX)
032900             TO TWK-SUCC-CODE (CN-TERM-IDX,
033000                                TWK-SUCC-COUNT (CN-TERM-IDX))
033100     END-IF.
033200
033300 2330-UBICA-PREDECESOR-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700*                           3000-FIN                            *
033800*****************************************************************
033900 3000-FIN.
034000
034100     SET RSL-88-OK                     TO TRUE
034200
034300     DISPLAY 'CPS2000 - NODO START EN POSICION : ' CN-START-NODE
034400     DISPLAY 'CPS2000 - NODO END   EN POSICION : ' CN-END-NODE
034500     DISPLAY 'CPS2000 - TOTAL DE NODOS EN GRAFO : ' TWK-NODE-COUNT
034600
034700     GOBACK.
