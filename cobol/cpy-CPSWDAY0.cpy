000100******************************************************************
000200* NOMBRE DEL OBJETO:  CPSWDAY0.                                  *
000300*                                                                *
000400* DESCRIPCION: TABLA DE DOTACION DE PERSONAL EN OBRA POR DIA DE  *
000500*              PROYECTO, DIA 0 AL DIA DE DURACION INCLUSIVE.     *
000600*              CONSTRUIDA POR CPS4000, PARAGRAFO                 *
000700*              4300-WORKERS-ON-SITE.                             *
000800* -------------------------------------------------------------- *
000900*           OCURRENCIAS : 367 (0 A 366 DIAS DE PROYECTO).        *
001000*           PREFIJO     : WDY-.                                  *
001100*                                                                *
001200* Maintenence Log                                                *
001300* Date       Author        Maintenance Requirement.              *
001400* ---------- ------------  --------------------------------------*
001500* 30/08/1990 gforrich      CPS-109 tabla de dotacion diaria.     *
001600* 19/03/1999 ecampos       CPS-166 Y2K - revalida anchos PIC.    *
001700* 18/08/1999 ecampos       CPS-171 corrige uso de la vista alfa. *
001800* 07/06/2006 mibarra       CPS-201 revision de auditoria - sin   *
001900*                          cambios de layout, repaso post-Y2K.   *
002000******************************************************************
002100 05  CPSWDAY0.
002200     10 WDY-DAY-COUNT                     PIC 9(04) COMP.
002300     10 WDY-DAY-TABLE OCCURS 367 TIMES
002400                       INDEXED BY WDY-IDX.
002500        15 WDY-DAY-NUMBER                 PIC 9(04).
002600        15 WDY-WORKER-COUNT                PIC 9(06).
002700******************************************************************
002800* VISTA ALFANUMERICA DEL CONTADOR DE OBREROS, USADA POR CPS4000  *
002900* EN 3000-FIN PARA EL DISPLAY DE CONTROL DEL ULTIMO DIA CON      *
003000* DOTACION, SIN VOLVER A EDITAR EL CAMPO NUMERICO.               *
003100******************************************************************
003200        15 WDY-WORKER-COUNT-ALT REDEFINES WDY-WORKER-COUNT
003300                               PIC X(06).
003400        15 FILLER                          PIC X(04).
