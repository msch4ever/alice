000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPSRSLT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE RETORNO/ERROR MAS EL     *
000600*               REGISTRO FINAL DEL LOTE (SCHEDULE-RESULT-RECORD) *
000700*               QUE ARMA CPS0000 Y GRABA EN CPSRSLTO.            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           PREFIJO  : RSL-.                                     *
001200*                                                                *
001300* Maintenence Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  --------------------------------------*
001600* 05/07/1988 gforrich      CPS-105 area de retorno de errores.   *
001700* 17/10/1994 mibarra       CPS-110 agrega SCHEDULE-RESULT-RECORD.*
001800* 23/11/1998 ecampos       CPS-166 Y2K - revalida anchos PIC.    *
001900* 14/03/2003 mibarra       CPS-184 RSL-ESTIMATED-PROJECT-DURATION*
002000*                          la arma CPS4000 desde el nodo END, no *
002100*                          ya CPS0000 desde la ultima tarea.     *
002200******************************************************************
002300
002400     05  CPSRSLT0.
002500         10  RSL-COD-RET                  PIC X(02).
002600             88  RSL-88-OK                        VALUE '00'.
002700             88  RSL-88-ABORT                     VALUE '90'.
002800         10  RSL-PROGRAMA                 PIC X(08).
002900         10  RSL-MENSAJE-ERROR            PIC X(60).
003000
003100*----------------------------------------------------------------*
003200* SCHEDULE-RESULT-RECORD - UN RENGLON POR CORRIDA DEL LOTE.      *
003300*----------------------------------------------------------------*
003400         10  RSL-ESTIMATED-PROJECT-DURATION
003500                                           PIC 9(04).
003600         10  RSL-MOST-BUSY-DAY            PIC 9(04).
003700         10  RSL-MAX-WORKERS-ON-SITE      PIC 9(06).
003800
003900         10  RSL-CRITICAL-PATH-LENGTH     PIC 9(02).
004000         10  RSL-CRITICAL-PATH-TABLE.
004100             15  RSL-CRITICAL-PATH-CODE   PIC X(10)
004200                                           OCCURS 200 TIMES.
004300*----------------------------------------------------------------*
004400* VISTA ALTERNATIVA DE LA RUTA CRITICA COMO UN UNICO BLOQUE DE   *
004500* 2000 POSICIONES, USADA POR CPS0000 PARA INICIALIZARLA DE UNA   *
004600* SOLA VEZ ANTES DE QUE CPS4000 LA VUELVA A ARMAR.               *
004700*----------------------------------------------------------------*
004800         10  RSL-CRITICAL-PATH-BLOCK REDEFINES RSL-CRITICAL-PATH-TABLE
004900                                       PIC X(2000).
005000
005100         10  RSL-ENRICHED-TASK-COUNT      PIC 9(04).
005200         10  RSL-ENRICHED-TASK OCCURS 200 TIMES
005300                               INDEXED BY RSL-EIDX.
005400             15  RSL-ENR-TASK-CODE        PIC X(10).
005500             15  RSL-ENR-START-FROM       PIC 9(04).
005600             15  RSL-ENR-START-TO         PIC 9(04).
005700             15  RSL-ENR-END-FROM         PIC 9(04).
005800             15  RSL-ENR-END-TO           PIC 9(04).
005900
006000         10  FILLER                       PIC X(08).
