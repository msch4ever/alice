000100*****************************************************************
000200* PROGRAM NAME:    CPS0000.                                     *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 03/11/1988 GUILLERMO FORRICH  VERSION INICIAL - LOTE MAESTRO  *
000800*                          DEL CRONOGRAMA DE OBRA (CPM).        *
000900* 21/06/1990 GUILLERMO FORRICH  CPS-121 llama a CPS1000-CPS4000 *
001000*                          en secuencia para armar el grafo.    *
001100* 09/04/1995 MARIO IBARRA  CPS-155 agrega busqueda de dia mas   *
001200*                          ocupado y validacion de estadisticas.*
001300* 02/02/1999 EDUARDO CAMPOS CPS-166 Y2K - revalida anchos PIC.  *
001400* 18/08/1999 EDUARDO CAMPOS CPS-171 borra la ruta critica de un *
001500*                    solo golpe via RSL-CRITICAL-PATH-    *
001600*                    BLOCK antes de que CPS4000 la arme.  *
001700* 14/03/2003 MARIO IBARRA  CPS-184 saca el calculo de duracion  *
001800*                          estimada de CPS0000; ahora CPS4000   *
001900*                          lo mueve desde TWK-LATEST-FINISH     *
002000*                          del nodo END antes del GOBACK.       *
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  CPS0000.
002800 AUTHOR. GUILLERMO FORRICH.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 03/11/1988.
003100 DATE-COMPILED. 03/11/1988.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CPSRSLTO ASSIGN TO CPSRSLTO
004700            FILE STATUS IS WS-FILE-STATUS.
004800
004900*****************************************************************
005000*                                                               *
005100*                      D A T A   D I V I S I O N                *
005200*                                                               *
005300*****************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CPSRSLTO
005700     RECORDING MODE IS F.
005800 01  REG-CPSRSLTO.
005900     COPY CPSRSLT0.
006000
006100 WORKING-STORAGE SECTION.
006200
006300*****************************************************************
006400*                    DEFINICION DE CONSTANTES                   *
006500*****************************************************************
006600 01  CT-CONSTANTES.
006700     05 CT-RUTINA                     PIC X(08) VALUE 'CPS0000'.
006800     05 FILLER                        PIC X(12) VALUE SPACES.
006900
007000*****************************************************************
007100*                     DEFINICION DE SWITCHES                    *
007200*****************************************************************
007300 01  SW-SWITCHES.
007400     05 WS-FILE-STATUS                PIC X(02) VALUE SPACES.
007500        88 FS-88-OK                            VALUE '00'.
007600     05 FILLER                        PIC X(06) VALUE SPACES.
007700
007800*****************************************************************
007900*                    DEFINICION DE CONTADORES                   *
008000*****************************************************************
008100 01  CN-CONTADORES.
008200     05 CN-DAY-IDX                    PIC 9(04) COMP.
008300     05 CN-BUSY-DAY                   PIC 9(04) COMP.
008400     05 CN-MAX-WORKERS               PIC 9(06) COMP.
008500     05 FILLER                        PIC X(04) VALUE SPACES.
008600
008700*****************************************************************
008800*                     DEFINICION DE VARIABLES                   *
008900*****************************************************************
009000 01  WS-VARIABLES.
009100     05 WS-STOP-IND                   PIC X(01) VALUE 'N'.
009200        88 WS-88-STOP-SI                        VALUE 'Y'.
009300        88 WS-88-STOP-NO                         VALUE 'N'.
009400     05 FILLER                        PIC X(04) VALUE SPACES.
009500
009600*****************************************************************
009700*          AREA DE TRABAJO EN OBRA (WORKING-STORAGE)             *
009800*          COMPARTIDA POR TODOS LOS SUBPROGRAMAS CPS1000-CPS4000 *
009900*          VIA LINKAGE, TAL COMO EL RESTO DE ESTE TALLER PASA    *
010000*          LAS AREAS DE TRABAJO ENTRE UN sru- Y OTRO.            *
010100*****************************************************************
010200 01  WS-CPSTWRK-01.
010300     COPY CPSTWRK0.
010400
010500 01  WS-CPSENRT-01.
010600     COPY CPSENRT0.
010700
010800 01  WS-CPSWDAY-01.
010900     COPY CPSWDAY0.
011000
011100 01  WS-CPSRSLT-01.
011200     COPY CPSRSLT0.
011300
011400*****************************************************************
011500*                                                               *
011600*              P R O C E D U R E   D I V I S I O N              *
011700*                                                               *
011800*****************************************************************
011900 PROCEDURE DIVISION.
012000
012100     PERFORM 1000-INICIO
012200        THRU 1000-INICIO-EXIT
012300
012400     PERFORM 2000-PROCESO
012500        THRU 2000-PROCESO-EXIT
012600
012700     PERFORM 5000-BUILD-RESULT
012800        THRU 5000-BUILD-RESULT-EXIT
012900
013000     PERFORM 6000-WRITE-RESULT
013100        THRU 6000-WRITE-RESULT-EXIT
013200
013300     PERFORM 7000-PRINT-REPORT
013400        THRU 7000-PRINT-REPORT-EXIT
013500
013600     PERFORM 3000-END.
013700
013800*****************************************************************
013900*                        1000-INICIO                            *
014000*****************************************************************
014100 1000-INICIO.
014200
014300     INITIALIZE WS-CPSTWRK-01
014400     INITIALIZE WS-CPSENRT-01
014500     INITIALIZE WS-CPSWDAY-01
014600     INITIALIZE WS-CPSRSLT-01
014700*----------------------------------------------------------------*
014800* CPS-171: EL INITIALIZE DE ARRIBA YA DEJA EN CERO/ESPACIOS TODO *
014900* EL RENGLON, PERO LA RUTA CRITICA SE VUELVE A BORRAR CON MOVE   *
015000* SPACES SOBRE LA VISTA COMBINADA RSL-CRITICAL-PATH-BLOCK, EN UN *
015100* SOLO GOLPE, ANTES DE QUE CPS4000 LA VUELVA A ARMAR.            *
015200*----------------------------------------------------------------*
015300     MOVE SPACES                      TO RSL-CRITICAL-PATH-BLOCK
015400
015500     OPEN OUTPUT CPSRSLTO
015600
015700     IF NOT FS-88-OK
015800        DISPLAY 'CPS0000 - ERROR AL ABRIR CPSRSLTO : '
015900                WS-FILE-STATUS
016000        SET WS-88-STOP-SI               TO TRUE
016100     END-IF.
016200
016300 1000-INICIO-EXIT.
016400     EXIT.
016500
016600*****************************************************************
016700*                        2000-PROCESO                           *
016800*   ORQUESTA LA CADENA CPS1000 (CARGA/VALIDA) -> CPS2000 (ARMA   *
016900*   GRAFO) -> CPS3000 (PASADAS ADELANTE/ATRAS) -> CPS4000        *
017000*   (METRICAS), CORTANDO LA CADENA APENAS UN ESLABON DEVUELVE    *
017100*   RSL-88-ABORT.                                                *
017200*****************************************************************
017300 2000-PROCESO.
017400
017500     IF WS-88-STOP-SI
017600        GO TO 2000-PROCESO-EXIT
017700     END-IF
017800
017900     CALL 'CPS1000' USING WS-CPSTWRK-01 WS-CPSRSLT-01
018000
018100     IF RSL-88-ABORT
018200        GO TO 2000-PROCESO-EXIT
018300     END-IF
018400
018500     CALL 'CPS2000' USING WS-CPSTWRK-01 WS-CPSRSLT-01
018600
018700     IF RSL-88-ABORT
018800        GO TO 2000-PROCESO-EXIT
018900     END-IF
019000
019100     CALL 'CPS3000' USING WS-CPSTWRK-01 WS-CPSRSLT-01
019200
019300     IF RSL-88-ABORT
019400        GO TO 2000-PROCESO-EXIT
019500     END-IF
019600
019700     CALL 'CPS4000' USING WS-CPSTWRK-01 WS-CPSENRT-01
019800                          WS-CPSWDAY-01 WS-CPSRSLT-01.
019900
020000 2000-PROCESO-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400*                    5000-BUILD-RESULT                          *
020500*****************************************************************
020600 5000-BUILD-RESULT.
020700
020800     IF RSL-88-ABORT
020900        GO TO 5000-BUILD-RESULT-EXIT
021000     END-IF
021100
021200     PERFORM 5050-VALIDATE-STATS
021300        THRU 5050-VALIDATE-STATS-EXIT
021400
021500     IF RSL-88-ABORT
021600        GO TO 5000-BUILD-RESULT-EXIT
021700     END-IF
021800
021900     PERFORM 5100-FIND-BUSY-DAY
022000        THRU 5100-FIND-BUSY-DAY-EXIT
022100
022200     MOVE CN-BUSY-DAY                  TO RSL-MOST-BUSY-DAY
022300     MOVE CN-MAX-WORKERS               TO RSL-MAX-WORKERS-ON-SITE.
022400
022500 5000-BUILD-RESULT-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900*                  5050-VALIDATE-STATS                         *
023000*   BR-12: SI CPS4000 NO PRODUJO NINGUN DIA DE DOTACION, NO HAY *
023100*   NADA PARA REPORTAR - SE ABORTA LA CORRIDA.                  *
023200*****************************************************************
023300 5050-VALIDATE-STATS.
023400
023500     IF WDY-DAY-COUNT EQUAL ZEROS
023600        SET RSL-88-ABORT                TO TRUE
023700        MOVE CT-RUTINA                  TO RSL-PROGRAMA
023800        MOVE 'NO WORKERS-ON-SITE STATISTICS WERE PRODUCED'
023900                                         TO RSL-MENSAJE-ERROR
024000     END-IF.
024100
024200 5050-VALIDATE-STATS-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600*                  5100-FIND-BUSY-DAY                           *
024700*   BR-11: RECORRE WDY-DAY-TABLE Y SE QUEDA CON EL DIA DE MAYOR  *
024800*   DOTACION; EN EMPATE, GANA EL DIA MAS TEMPRANO (LA TABLA YA   *
024900*   ESTA EN ORDEN ASCENDENTE DE DIA, ASI QUE SOLO SE REEMPLAZA   *
025000*   CUANDO EL VALOR ES ESTRICTAMENTE MAYOR).                     *
025100*****************************************************************
025200 5100-FIND-BUSY-DAY.
025300
025400     MOVE ZEROS                        TO CN-BUSY-DAY
025500     MOVE ZEROS                        TO CN-MAX-WORKERS
025600
025700     PERFORM 5110-COMPARA-DIA
025800        THRU 5110-COMPARA-DIA-EXIT
025900        VARYING CN-DAY-IDX FROM 1 BY 1
026000        UNTIL CN-DAY-IDX GREATER THAN WDY-DAY-COUNT.
026100
026200 5100-FIND-BUSY-DAY-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600*                   5110-COMPARA-DIA                            *
026700*****************************************************************
026800 5110-COMPARA-DIA.
026900
027000     IF WDY-WORKER-COUNT (CN-DAY-IDX) GREATER THAN CN-MAX-WORKERS
027100        MOVE WDY-WORKER-COUNT (CN-DAY-IDX) TO CN-MAX-WORKERS
027200        MOVE WDY-DAY-NUMBER (CN-DAY-IDX)   TO CN-BUSY-DAY
027300     END-IF.
027400
027500 5110-COMPARA-DIA-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*                   6000-WRITE-RESULT                           *
028000*****************************************************************
028100 6000-WRITE-RESULT.
028200
028300     MOVE WS-CPSRSLT-01                 TO REG-CPSRSLTO
028400     WRITE REG-CPSRSLTO
028500
028600     IF NOT FS-88-OK
028700        DISPLAY 'CPS0000 - ERROR AL GRABAR CPSRSLTO : '
028800                WS-FILE-STATUS
028900     END-IF.
029000
029100 6000-WRITE-RESULT-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500*                  7000-PRINT-REPORT                            *
029600*****************************************************************
029700 7000-PRINT-REPORT.
029800
029900     IF RSL-88-ABORT
030000        GO TO 7000-PRINT-REPORT-EXIT
030100     END-IF
030200
030300     CALL 'CPS5000' USING WS-CPSWDAY-01 WS-CPSRSLT-01.
030400
030500 7000-PRINT-REPORT-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900*                           3000-END                            *
031000*****************************************************************
031100 3000-END.
031200
031300     CLOSE CPSRSLTO
031400
031500     IF RSL-88-ABORT
031600        DISPLAY 'CPS0000 - CORRIDA ABORTADA : ' RSL-PROGRAMA
031700        DISPLAY 'CPS0000 - MOTIVO           : ' RSL-MENSAJE-ERROR
031800     ELSE
031900        DISPLAY 'CPS0000 - CORRIDA FINALIZADA CON EXITO'
032000        DISPLAY 'CPS0000 - DURACION ESTIMADA : '
032100                RSL-ESTIMATED-PROJECT-DURATION
032200        DISPLAY 'CPS0000 - DIA MAS OCUPADO   : '
032300                RSL-MOST-BUSY-DAY
032400     END-IF
032500
032600     STOP RUN.
