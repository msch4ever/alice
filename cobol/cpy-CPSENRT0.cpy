000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPSENRT0.                                  *
000400*                                                                *
000500* DESCRIPCION: TABLA DE TAREAS ENRIQUECIDAS CON LAS VENTANAS DE  *
000600*              INICIO/FIN TEMPRANO Y TARDIO, YA ORDENADA POR     *
000700*              START-FROM ASCENDENTE (VER CPS4000, 4400-BUILD).  *
000800*              START Y END QUEDAN EXCLUIDOS DE ESTA TABLA.       *
000900* -------------------------------------------------------------- *
001000*           OCURRENCIAS : 200.                                   *
001100*           PREFIJO     : ENR-.                                  *
001200*                                                                *
001300* Maintenence Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  --------------------------------------*
001600* 22/05/1989 gforrich      CPS-108 tabla de tareas enriquecidas. *
001700* 14/02/1999 ecampos       CPS-166 Y2K - revalida anchos PIC.    *
001800* 12/09/2001 ecampos       CPS-178 revision de auditoria - sin   *
001900*                          cambios de layout, repaso post-Y2K.   *
002000* 09/10/2007 mibarra       CPS-209 saca la vista combinada       *
002100*                          START-FROM/START-TO que CPS4000       *
002200*                          ya no usa para ordenar.               *
002300******************************************************************
002400 05  CPSENRT0.
002500     10 ENR-TASK-COUNT                    PIC 9(04) COMP.
002600     10 ENR-TASK-TABLE OCCURS 200 TIMES
002700                        INDEXED BY ENR-IDX.
002800        15 ENR-TASK-CODE                  PIC X(10).
002900        15 ENR-START-FROM                 PIC 9(04).
003000        15 ENR-START-TO                   PIC 9(04).
003100        15 ENR-END-FROM                   PIC 9(04).
003200        15 ENR-END-TO                     PIC 9(04).
003300        15 FILLER                          PIC X(04).
