000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPSTINP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE ENTRADA - TAREAS DEL PROYECTO DE OBRA  *
000600*               (ONE TASK PER RECORD, LEIDO POR CPS1000).        *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 332 POSICIONES.                           *
001100*           PREFIJO  : TIN-.                                     *
001200*                                                                *
001300* Maintenence Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  --------------------------------------*
001600* 14/03/1988 gforrich      CPS-104 version inicial layout tarea. *
001700* 02/09/1991 mibarra       CPS-131 agrega bloque de equipo.      *
001800* 11/12/1998 ecampos       CPS-166 Y2K - revalida anchos PIC.    *
001900* 18/08/1999 ecampos       CPS-171 corrige uso de vistas alfa.   *
002000* 20/02/2004 mibarra       CPS-190 revision de auditoria - sin   *
002100*                          cambios de layout, repaso post-Y2K.   *
002200* 09/10/2007 ecampos       CPS-208 aclara comentario del         *
002300*                          bloque de equipo asignado.            *
002400******************************************************************
002500
002600     05  CPSTINP0.
002700         10  TIN-TASK-CODE                PIC X(10).
002800         10  TIN-OPERATION-NAME           PIC X(30).
002900         10  TIN-ELEMENT-NAME             PIC X(30).
003000         10  TIN-DURATION-IND             PIC X(01).
003100             88  TIN-88-DURATION-PRESENT           VALUE 'Y'.
003200             88  TIN-88-DURATION-ABSENT            VALUE 'N'.
003300         10  TIN-DURATION                 PIC 9(04).
003400         10  TIN-CREW-IND                 PIC X(01).
003500             88  TIN-88-CREW-PRESENT               VALUE 'Y'.
003600             88  TIN-88-CREW-ABSENT                VALUE 'N'.
003700         10  TIN-CREW-NAME                PIC X(20).
003800         10  TIN-CREW-ASSIGNMENT          PIC 9(04).
003900         10  TIN-DEPENDENCY-COUNT         PIC 9(02).
004000         10  TIN-DEPENDENCY-TABLE.
004100             15  TIN-DEPENDENCY-CODE      PIC X(10)
004200                                           OCCURS 20 TIMES.
004300*----------------------------------------------------------------*
004400* VISTA ALTERNATIVA DE LA TABLA DE DEPENDENCIAS COMO UN UNICO    *
004500* BLOQUE, USADA POR CPS1000 (2300-AGREGA-TAREA) PARA CHEQUEAR DE *
004600* UN SOLO GOLPE SI QUEDO DATA DE DEPENDENCIA "COLGADA" CUANDO EL *
004700* CONTADOR DE DEPENDENCIAS VINO EN CERO.                        *
004800*----------------------------------------------------------------*
004900     05  TIN-DEPENDENCY-BLOCK REDEFINES TIN-DEPENDENCY-TABLE
005000                                       PIC X(200).
005100*----------------------------------------------------------------*
005200* EQUIPO ASIGNADO A LA TAREA - DATO DE PASO UNICAMENTE, NO ES    *
005300* LEIDO POR NINGUN CALCULO DE DURACION, CUADRILLA NI DE LA RUTA  *
005400* CRITICA - DATO DE PASO, NO USADO POR CPS3000/CPS4000.          *
005500*----------------------------------------------------------------*
005600         10  TIN-EQUIPMENT-DATA.
005700             15  TIN-EQUIPMENT-NAME       PIC X(20).
005800             15  TIN-EQUIPMENT-QUANTITY   PIC 9(04).
005900         10  FILLER                       PIC X(06).
006000*----------------------------------------------------------------*
006100* VISTA ALTERNATIVA DEL BLOQUE DE EQUIPO COMO UN UNICO CAMPO,    *
006200* USADA POR CPS1000 (2300-AGREGA-TAREA) PARA TRAZAR EL DATO DE   *
006300* PASO EN UN SOLO DISPLAY, SIN DESARMARLO CAMPO A CAMPO.         *
006400*----------------------------------------------------------------*
006500     05  TIN-EQUIPMENT-BLOCK REDEFINES TIN-EQUIPMENT-DATA
006600                                       PIC X(24).
