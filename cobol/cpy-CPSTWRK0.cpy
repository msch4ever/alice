000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPSTWRK0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA DE NODOS EN MEMORIA DEL GRAFO DE           *
000600*               DEPENDENCIAS (CPM). UN RENGLON POR TAREA REAL    *
000700*               MAS LOS DOS PSEUDO-NODOS START Y END.            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           OCURRENCIAS : 202 (200 TAREAS REALES + START + END). *
001200*           PREFIJO     : TWK-.                                  *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 14/03/1988 gforrich      CPS-104 tabla de nodos del grafo.     *
001800* 20/06/1993 mibarra       CPS-140 agrega listas pred/suc.       *
001900* 09/01/1999 ecampos       CPS-166 Y2K - revalida anchos PIC.    *
002000* 04/05/2005 mibarra       CPS-197 revision de auditoria - sin   *
002100*                          cambios de layout, repaso post-Y2K.   *
002200* 09/10/2007 ecampos       CPS-208 aclara comentario de las      *
002300*                          listas pred/suc, sin cambios de       *
002400*                          layout.                               *
002500******************************************************************
002600
002700     05  CPSTWRK0.
002800         10  TWK-NODE-COUNT               PIC 9(04) COMP.
002900         10  TWK-NODE-TABLE OCCURS 202 TIMES
003000                            INDEXED BY TWK-IDX.
003100             15  TWK-TASK-CODE            PIC X(10).
003200             15  TWK-DURATION             PIC 9(04).
003300             15  TWK-CREW-ASSIGNMENT      PIC 9(04).
003400             15  TWK-EARLIEST-START       PIC 9(04).
003500             15  TWK-EARLIEST-FINISH      PIC 9(04).
003600             15  TWK-LATEST-START         PIC 9(04).
003700             15  TWK-LATEST-FINISH        PIC 9(04).
003800             15  TWK-SLACK                PIC S9(04).
003900*----------------------------------------------------------------*
004000* VISTA SIN SIGNO DE LA HOLGURA, USADA POR CPS3000 EN EL DISPLAY *
004100* DE CONTROL AL CERRAR LA PASADA HACIA ATRAS (3000-FIN).         *
004200*----------------------------------------------------------------*
004300             15  TWK-SLACK-UNSIGNED REDEFINES TWK-SLACK
004400                                       PIC 9(04).
004500             15  TWK-NODE-STATUS.
004600                 20  TWK-RESOLVED-FORWARD PIC X(01).
004700                     88  TWK-88-FWD-YES           VALUE 'Y'.
004800                     88  TWK-88-FWD-NO            VALUE 'N'.
004900                 20  TWK-RESOLVED-BACKWARD PIC X(01).
005000                     88  TWK-88-BCK-YES           VALUE 'Y'.
005100                     88  TWK-88-BCK-NO            VALUE 'N'.
005200*----------------------------------------------------------------*
005300* VISTA ALFANUMERICA COMBINADA DE LOS DOS INDICADORES DE         *
005400* RESOLUCION, USADA POR CPS3000 PARA UN CHEQUEO RAPIDO DE        *
005500* "AMBOS RESUELTOS" AL CERRAR CADA PASADA (3000-FIN).            *
005600*----------------------------------------------------------------*
005700             15  TWK-NODE-FLAGS REDEFINES TWK-NODE-STATUS
005800                                       PIC X(02).
005900*----------------------------------------------------------------*
006000* LISTAS DE PREDECESORES/SUCESORES POR NODO, CONSTRUIDAS POR     *
006100* CPS2000, ARMADAS AL SINTETIZAR LOS PSEUDO-NODOS START/END.     *
006200* ACOTADAS A 200 PORQUE EL NODO END PUEDE LISTAR HASTA TANTOS    *
006300* PREDECESORES COMO TAREAS TERMINALES HAYA EN EL PROYECTO.       *
006400*----------------------------------------------------------------*
006500             15  TWK-PRED-COUNT           PIC 9(03) COMP.
006600             15  TWK-PRED-CODE            PIC X(10)
006700                                           OCCURS 200 TIMES
006800                                           INDEXED BY TWK-PIDX.
006900             15  TWK-SUCC-COUNT           PIC 9(03) COMP.
007000             15  TWK-SUCC-CODE            PIC X(10)
007100                                           OCCURS 200 TIMES
007200                                           INDEXED BY TWK-SIDX.
007300             15  FILLER                   PIC X(04).
